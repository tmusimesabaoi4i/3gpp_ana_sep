000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ISLDPREV.
000300 AUTHOR. D. OKONKWO.
000400 INSTALLATION. STANDARDS COMPLIANCE - IPR DECLARATIONS GROUP.
000500 DATE-WRITTEN. 02/14/1995.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE SCG.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* WRITES A FLAT PREVIEW EXTRACT OF THE NORMALIZED DECLARATION
001200* WORK FILE FOR SIX LEGS - SCOPE (ALL/JP) CROSSED WITH
001300* GENERATION (3G/4G/5G) - SO THE LICENSING ANALYSTS CAN EYEBALL
001400* A SAMPLE OF WHAT WOULD FEED A GIVEN CUT WITHOUT WAITING ON
001500* THE FULL FD REPORTS.  A RECORD QUALIFIES FOR A LEG WHEN ITS
001600* GENERATION FLAG FOR THAT LEG IS SET, ITS ESSENTIALITY FLAG IS
001700* SET, AND (FOR THE JP LEGS) THE COUNTRY OF REGISTRATION IS
001800* JAPAN.  DEDUP KEEP/DROP IS NOT CONSULTED HERE - THE PREVIEW
001900* SHOWS THE ANALYST EVERYTHING THAT MATCHES, DUPLICATES AND
002000* ALL, SO THEY CAN JUDGE THE DEDUP RULE FOR THEMSELVES.
002100* EACH LEG IS CAPPED AT 5000 ROWS, IN SRC-ROWNUM ORDER, WITH A
002200* FIELD-NAME HEADER LINE AS THE FIRST ROW.
002300*
002400* THIS IS THE ONLY ISLD REPORT PROGRAM THAT WRITES ALL OF ITS
002500* OUTPUT FIELDS AS DISPLAY TEXT RATHER THAN GROUPING OR COUNTING
002600* ANYTHING - IT IS A ROW-FOR-ROW DUMP, NOT A FREQUENCY REPORT,
002700* SO THERE IS NO TABLE, NO SEARCH AND NO SORT ANYWHERE IN THIS
002800* PROGRAM.  THAT IS DELIBERATE - THE WHOLE POINT IS FOR THE
002900* ANALYST TO SEE RAW ROWS, NOT A SUMMARY.
003000*
003100* SIX LEGS, ONE PARAGRAPH (5000) PERFORMED SIX TIMES WITH
003200* DIFFERENT WS-SCOPE-CODE/WS-GEN-CODE/WS-FILENAME-LEG VALUES
003300* MOVED IN BEFORE EACH PERFORM - SAME SIX-LEG SHAPE ISLDLOAD
003400* USES FOR ITS GENERATION COUNTS, JUST APPLIED TO A REPORT
003500* PROGRAM INSTEAD OF THE LOAD.
003600*****************************************************************
003700*  MODIFICATION HISTORY:
003800*
003900*   WRITTEN:  02/14/1995
004000*   PROGRAMMER: D. OKONKWO
004100*   MODIFICATION: ORIGINAL VERSION.  THREE LEGS (ALL ONLY).
004200*
004300*   MODIFIED: 11/19/1999
004400*   PROGRAMMER: R. OKONKWO
004500*   MODIFICATION: Y2K - REFLECTED-DATE AND APPROVAL-DATE
004600*                 COMPARE WINDOWED, FOUR DIGIT YEAR CONFIRMED
004700*                 ON EXTRACT FIELDS.  SAME SWEEP AS THE OTHER
004800*                 ISLD PROGRAMS - SEE ISLDLOAD'S 11/19/1999
004900*                 ENTRY FOR THE FULL BACKGROUND ON WHY THIS WAS
005000*                 DONE PROGRAM BY PROGRAM RATHER THAN IN ONE
005100*                 SHARED COPYBOOK.
005200*
005300*   MODIFIED: 03/14/2013
005400*   PROGRAMMER: M. FENSTERMACHER
005500*   MODIFICATION: ADDED THE THREE JP-SCOPED LEGS PER LICENSING
005600*                 REQUEST - SIX LEGS TOTAL NOW.  BEFORE THIS
005700*                 CHANGE THE ONLY WAY TO PREVIEW THE JP-SCOPED
005800*                 CUTS WAS TO RUN THE FULL ISLDSFD/ISLDCFD JP
005900*                 LEGS AND WAIT.
006000*
006100*   MODIFIED: 02/09/2026                                           RQ88041
006200*   PROGRAMMER: T. AKUTAGAWA
006300*   MODIFICATION: RQ-88041 NO CONTENT CHANGE - SEE ISLDLOAD.       RQ88041
006400*
006500*   MODIFIED: 03/02/2026                                           RQ88061
006600*   PROGRAMMER: T. AKUTAGAWA
006700*   MODIFICATION: RQ-88061 THE EXTRACT DROPPED DIPG-PATF-ID -      RQ88061
006800*                 LICENSING NEEDS THE DECLARATION GROUP ID TO
006900*                 TIE A PREVIEW ROW BACK TO THE SOURCE RECORD.
007000*                 ADDED AS THE FIRST COLUMN, HEADER AND DETAIL.
007100*                 BEFORE THIS FIX AN ANALYST WHO SPOTTED A ROW
007200*                 THAT LOOKED WRONG HAD NO WAY TO FIND THE
007300*                 SOURCE RECORD WITHOUT MATCHING ON COMPANY
007400*                 NAME AND SPEC NUMBER TOGETHER, WHICH IS NOT
007500*                 ALWAYS UNIQUE.
007600*
007700*   MODIFIED: 03/09/2026                                           RQ88073
007800*   PROGRAMMER: T. AKUTAGAWA
007900*   MODIFICATION: RQ-88073 STANDARDS AUDIT - EXPANDED PARAGRAPH-  RQ88073
008000*                 LEVEL COMMENTARY THROUGHOUT PER THE AUDIT'S
008100*                 DOCUMENTATION MINIMUM.  NO FUNCTIONAL CHANGE.
008200*
008300*****************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-RS6000.
008700 OBJECT-COMPUTER. IBM-RS6000.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200*    ISDNSEL - SHARED SELECT ENTRY FOR THE NORMALIZED WORK FILE,
009300*    OPENED FRESH FOR EACH OF THE SIX LEGS (SEE 5000 BELOW) - THE
009400*    FILE IS RE-OPENED AND RE-SCANNED FROM THE TOP SIX TIMES,
009500*    ONCE PER LEG, RATHER THAN HELD OPEN AND RE-READ IN PLACE.
009600     COPY ISDNSEL.
009700*    PRLINE - THE OUTPUT LEG'S CSV.  RE-ASSIGNED TO A DIFFERENT
009800*    WS-FILENAME-LEG SUFFIX PER LEG BY 0000 BELOW, SO EACH LEG
009900*    LANDS IN ITS OWN FILE, SAME AS ISLDCFD AND ISLDSFD.
010000     SELECT PRLINE ASSIGN PRINT WS-FILENAME
010100     STATUS FL-STATUS.
010200 DATA DIVISION.
010300 FILE SECTION.
010400*    ISLDNORM - THE NORMALIZED DECLARATION RECORD.  THIS PROGRAM
010500*    READS MORE OF ISDDCL'S FIELDS THAN ANY OTHER ISLD REPORT,
010600*    SINCE IT ECHOES THEM BACK RATHER THAN SUMMARIZING THEM - SEE
010700*    5300-WRITE-DETAIL-RTN BELOW FOR THE FULL FIELD LIST.
010800 FD  ISLDNORM-FILE LABEL RECORD STANDARD DATA RECORD ISLDNORM.
010900 01  ISLDNORM.
011000     COPY ISDDCL.
011100*    LINEPR - ONE PREVIEW OUTPUT LINE.  WIDER THAN THE OTHER ISLD
011200*    REPORTS' LINEPR (200 BYTES AGAINST THEIR 79) BECAUSE THIS
011300*    PROGRAM WRITES TWELVE COLUMNS OF RAW DATA PER ROW INSTEAD
011400*    OF A TWO-COLUMN LABEL/COUNT PAIR.  UNLIKE ISLDCFD/ISLDSFD/
011500*    ISLDTOPN THIS LINEPR HAS NO GROUP BREAKOUT OF ITS OWN - THE
011600*    DETAIL LAYOUT LIVES SEPARATELY IN DETAIL-1 BELOW AND IS
011700*    MOVED INTO LINEPR WHOLESALE ON THE WRITE STATEMENT.
011800 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
011900 01  LINEPR                      PIC X(200).
012000 WORKING-STORAGE SECTION.
012100*    STANDALONE SWITCHES, LEG SELECTORS AND WORK COUNTERS,
012200*    BUNDLED UNDER ONE 01-GROUP PER THE SHOP'S USUAL WORKING-
012300*    STORAGE STYLE.  WS-SCOPE-CODE AND WS-GEN-CODE TOGETHER
012400*    IDENTIFY WHICH OF THE SIX LEGS IS CURRENTLY RUNNING - 0000
012500*    BELOW SETS BOTH BEFORE EACH PERFORM OF 5000.
012600 01  WORK-FIELDS.
012700     05  FL-STATUS               PIC XX     VALUE SPACE.
012800         88  FL-OK                          VALUE "00".
012900         88  FL-EOF                         VALUE "10".
013000     05  REPLYX                  PIC X      VALUE SPACE.
013100     05  WS-EOF-SWITCH           PIC X      VALUE "N".
013200*        "A" = ALL COUNTRIES, "J" = JAPAN ONLY - SEE 5100 BELOW.
013300     05  WS-SCOPE-CODE           PIC X      VALUE "A".
013400         88  WS-SCOPE-IS-JP                 VALUE "J".
013500*        "3"/"4"/"5" SELECTS WHICH GENERATION FLAG 5200 CHECKS.
013600     05  WS-GEN-CODE             PIC X      VALUE "3".
013700*        HOLDS THE SELECTED GENERATION FLAG'S VALUE (-1/0/1) FOR
013800*        THE RECORD CURRENTLY BEING READ - SET BY 5200 BELOW.
013900     05  WS-GEN-VALUE            PIC S9     VALUE 0.
014000     05  WS-ESS-VALUE            PIC S9     VALUE 0.
014100     05  WS-RECS-READ            PIC S9(09) COMP-3 VALUE 0.
014200     05  WS-RECS-WRITTEN         PIC S9(09) COMP-3 VALUE 0.
014300*        RUNNING ROW COUNT FOR THE LEG CURRENTLY IN PROGRESS -
014400*        RESET TO ZERO AT THE TOP OF EACH 5000 PERFORM, CHECKED
014500*        AGAINST THE 5000-ROW CAP IN THE 5100 PERFORM-UNTIL.
014600     05  WS-LEG-TOTAL            PIC S9(09) COMP-3 VALUE 0.
014700     05  FILLER                  PIC X(10) VALUE SPACES.
014800*    OUTPUT FILE NAME - THE MIDDLE SEGMENT (WS-FILENAME-LEG) IS
014900*    RE-MOVED IN BY 0000 BELOW BEFORE EACH OF THE SIX PERFORMS OF
015000*    5000, SO THE SAME 01-GROUP PRODUCES ALL SIX FILE NAMES.
015100 01  WS-FILENAME.
015200     05  FILLER                  PIC X(08) VALUE "ISLDPRV-".
015300     05  WS-FILENAME-LEG         PIC X(12) VALUE SPACES.
015400     05  FILLER                  PIC X(04) VALUE ".CSV".
015500*    THE HEADER LINE - ONE-TIME, HARD-CODED FIELD NAMES WRITTEN
015600*    AS THE FIRST ROW OF EVERY LEG'S OUTPUT.  SPLIT ACROSS THREE
015700*    FILLER ITEMS PURELY BECAUSE NO SINGLE PIC X CLAUSE ON THIS
015800*    COMPILER COMFORTABLY HOLDS A 132-CHARACTER LITERAL ON ONE
015900*    LINE WITHOUT RUNNING PAST COLUMN 72 - THE THREE PIECES ARE
016000*    CONCATENATED BY POSITION WHEN HEAD-1 IS MOVED TO LINEPR.
016100 01  HEAD-1.
016200     05  FILLER                  PIC X(60)
016300       VALUE "DIPG-PATF-ID,COMP-LEGAL-NAME,TGPP-TYPE,TGPP-NUMBE".
016400     05  FILLER                  PIC X(60)
016500       VALUE "R,GEN-2G,GEN-3G,GEN-4G,GEN-5G,ESS-TO-STANDARD,CO".
016600     05  FILLER                  PIC X(60)
016700       VALUE "UNTRY-OF-REG,SIGNATURE-DATE,REFLECTED-DATE,APP-D".
016800     05  FILLER                  PIC X(20) VALUE "ATE".
016900*    THE DETAIL LAYOUT - ONE GROUP PER OUTPUT ROW, TWELVE DATA
017000*    COLUMNS EACH FOLLOWED BY ITS OWN COMMA FILLER, MOVED FIELD
017100*    BY FIELD FROM ISDDCL BY 5300 BELOW.  DL-PATF-ID WAS ADDED
017200*    03/02/2026 (RQ-88061, SEE MODIFICATION HISTORY ABOVE) AS
017300*    THE FIRST COLUMN - EVERYTHING FROM DL-COMP-NAME ON IS THE
017400*    ORIGINAL 1995 LAYOUT, UNCHANGED SINCE.
017500 01  DETAIL-1.
017600     05  DL-PATF-ID              PIC X(20).
017700     05  DL-COMMA-00             PIC X VALUE ",".
017800     05  DL-COMP-NAME            PIC X(60).
017900     05  DL-COMMA-01             PIC X VALUE ",".
018000     05  DL-TGPP-TYPE            PIC X(04).
018100     05  DL-COMMA-02             PIC X VALUE ",".
018200     05  DL-TGPP-NUMBER          PIC X(10).
018300     05  DL-COMMA-03             PIC X VALUE ",".
018400     05  DL-GEN-2G               PIC S9.
018500     05  DL-COMMA-04             PIC X VALUE ",".
018600     05  DL-GEN-3G               PIC S9.
018700     05  DL-COMMA-05             PIC X VALUE ",".
018800     05  DL-GEN-4G               PIC S9.
018900     05  DL-COMMA-06             PIC X VALUE ",".
019000     05  DL-GEN-5G               PIC S9.
019100     05  DL-COMMA-07             PIC X VALUE ",".
019200     05  DL-ESS-TO-STD           PIC S9.
019300     05  DL-COMMA-08             PIC X VALUE ",".
019400     05  DL-COUNTRY-OF-REG       PIC X(30).
019500     05  DL-COMMA-09             PIC X VALUE ",".
019600     05  DL-SIG-DATE             PIC X(10).
019700     05  DL-COMMA-10             PIC X VALUE ",".
019800     05  DL-REF-DATE             PIC X(10).
019900     05  DL-COMMA-11             PIC X VALUE ",".
020000     05  DL-APP-DATE             PIC X(10).
020100     05  FILLER                  PIC X(30) VALUE SPACES.
020200*****************************************************************
020300* LEG INDEX - THE SIX MOVE/PERFORM GROUPS IN 0000 BELOW, IN
020400* ORDER, AND THE OUTPUT FILE EACH ONE PRODUCES:
020500*   1  SCOPE=A GEN=3  ISLDPRV-ALL-3G.CSV
020600*   2  SCOPE=A GEN=4  ISLDPRV-ALL-4G.CSV
020700*   3  SCOPE=A GEN=5  ISLDPRV-ALL-5G.CSV
020800*   4  SCOPE=J GEN=3  ISLDPRV-JP-3G.CSV
020900*   5  SCOPE=J GEN=4  ISLDPRV-JP-4G.CSV
021000*   6  SCOPE=J GEN=5  ISLDPRV-JP-5G.CSV
021100* EACH GROUP IS THREE MOVE STATEMENTS (SCOPE, GENERATION,
021200* FILENAME SUFFIX) FOLLOWED BY ONE PERFORM OF 5000-RUN-ONE-LEG-
021300* RTN THRU 5000-EXIT - THERE IS NO TABLE OF LEG PARAMETERS,
021400* JUST SIX COPIES OF THE SAME THREE-MOVE-AND-A-PERFORM PATTERN,
021500* MATCHING HOW ISLDLOAD LAYS OUT ITS OWN SIX GENERATION COUNTS.
021600*
021700* A RECORD IS WRITTEN TO A LEG'S OUTPUT WHEN, IN THIS ORDER
021800* (SEE 5100-READ-LOOP-RTN BELOW):
021900*   1. THE LEG'S GENERATION FLAG (VIA 5200) IS "RELEVANT" (1).
022000*   2. ISD-ESS-TO-STANDARD IS "RELEVANT" (1).
022100*   3. FOR A JP LEG ONLY, ISD-COUNTRY-OF-REG = "JP JAPAN".
022200* DEDUP-KEEP IS DELIBERATELY NOT CHECKED - SEE THE REMARKS ABOVE
022300* FOR WHY.
022400*
022500* KNOWN LIMITATION, CARRIED FORWARD RATHER THAN FIXED BECAUSE NO
022600* LICENSING REQUEST HAS EVER ASKED FOR IT: THE 5000-ROW CAP PER
022700* LEG (SEE 5100'S PERFORM-UNTIL BELOW) SILENTLY TRUNCATES A LEG
022800* WITH MORE QUALIFYING RECORDS THAN THAT - THE ANALYST SEES ONLY
022900* THE FIRST 5000 IN SRC-ROWNUM ORDER AND HAS NO WAY TO TELL FROM
023000* THE OUTPUT FILE ALONE THAT MORE RECORDS EXISTED.  THIS IS
023100* ACCEPTABLE FOR A PREVIEW REPORT - THE FULL ISLDCFD/ISLDSFD/
023200* ISLDTOPN REPORTS ARE WHAT LICENSING ACTUALLY RUNS NUMBERS
023300* FROM - BUT IS WORTH KNOWING BEFORE TRUSTING A ROW COUNT FROM
023400* THIS PROGRAM'S OUTPUT AS A TOTAL.
023500*****************************************************************
023600 PROCEDURE DIVISION.
023700*****************************************************************
023800* MAINLINE.  RUNS ALL SIX LEGS IN THE FIXED ORDER LISTED IN THE
023900* LEG INDEX ABOVE, THEN DISPLAYS TOTAL RECORDS READ AND WRITTEN
024000* ACROSS ALL SIX LEGS COMBINED FOR THE OPERATOR'S JOB LOG.  NOTE
024100* THAT WS-RECS-READ IS A JOB-WIDE ACCUMULATOR (NEVER RESET) WHILE
024200* WS-LEG-TOTAL IS RESET TO ZERO AT THE TOP OF EVERY 5000 PERFORM
024300* - THE TWO COUNTERS ANSWER DIFFERENT QUESTIONS.
024400*****************************************************************
024500 0000-BEGIN-RTN.
024600     MOVE "A" TO WS-SCOPE-CODE.
024700     MOVE "3" TO WS-GEN-CODE.
024800     MOVE "ALL-3G" TO WS-FILENAME-LEG.
024900     PERFORM 5000-RUN-ONE-LEG-RTN THRU 5000-EXIT.
025000
025100     MOVE "A" TO WS-SCOPE-CODE.
025200     MOVE "4" TO WS-GEN-CODE.
025300     MOVE "ALL-4G" TO WS-FILENAME-LEG.
025400     PERFORM 5000-RUN-ONE-LEG-RTN THRU 5000-EXIT.
025500
025600     MOVE "A" TO WS-SCOPE-CODE.
025700     MOVE "5" TO WS-GEN-CODE.
025800     MOVE "ALL-5G" TO WS-FILENAME-LEG.
025900     PERFORM 5000-RUN-ONE-LEG-RTN THRU 5000-EXIT.
026000
026100     MOVE "J" TO WS-SCOPE-CODE.
026200     MOVE "3" TO WS-GEN-CODE.
026300     MOVE "JP-3G" TO WS-FILENAME-LEG.
026400     PERFORM 5000-RUN-ONE-LEG-RTN THRU 5000-EXIT.
026500
026600     MOVE "J" TO WS-SCOPE-CODE.
026700     MOVE "4" TO WS-GEN-CODE.
026800     MOVE "JP-4G" TO WS-FILENAME-LEG.
026900     PERFORM 5000-RUN-ONE-LEG-RTN THRU 5000-EXIT.
027000
027100     MOVE "J" TO WS-SCOPE-CODE.
027200     MOVE "5" TO WS-GEN-CODE.
027300     MOVE "JP-5G" TO WS-FILENAME-LEG.
027400     PERFORM 5000-RUN-ONE-LEG-RTN THRU 5000-EXIT.
027500
027600     DISPLAY "ISLDPREV TOTAL RECORDS READ    " WS-RECS-READ.
027700     DISPLAY "ISLDPREV TOTAL RECORDS WRITTEN " WS-RECS-WRITTEN.
027800     STOP RUN.
027900
028000*****************************************************************
028100* RUNS ONE LEG END TO END - OPENS BOTH FILES, WRITES THE HEADER
028200* ROW, SCANS ISLDNORM UNTIL EITHER END OF FILE OR THE 5000-ROW
028300* CAP IS HIT, CLOSES BOTH FILES.  WS-SCOPE-CODE/WS-GEN-CODE/
028400* WS-FILENAME-LEG MUST ALREADY BE SET BY THE CALLER (0000 ABOVE)
028500* BEFORE THIS PARAGRAPH IS PERFORMED.  ABENDS ON EITHER OPEN
028600* FAILURE RATHER THAN SKIPPING A LEG SILENTLY.
028700*****************************************************************
028800 5000-RUN-ONE-LEG-RTN.
028900     MOVE 0 TO WS-LEG-TOTAL.
029000     OPEN INPUT ISLDNORM-FILE.
029100     IF NOT FL-OK
029200         DISPLAY "ISLDNORM OPEN FAILED (PREVIEW): " FL-STATUS
029300         STOP RUN.
029400     OPEN OUTPUT PRLINE.
029500     IF NOT FL-OK
029600         DISPLAY "PRLINE OPEN FAILED (PREVIEW): " FL-STATUS
029700         STOP RUN.
029800*    HEADER ROW - WRITTEN ONCE, BEFORE THE FIRST DETAIL ROW.
029900     WRITE LINEPR FROM HEAD-1 AFTER ADVANCING 1.
030000     MOVE "N" TO WS-EOF-SWITCH.
030100     PERFORM 5100-READ-LOOP-RTN THRU 5100-EXIT
030200         UNTIL WS-EOF-SWITCH = "Y"
030300            OR WS-LEG-TOTAL >= 5000.
030400     CLOSE ISLDNORM-FILE.
030500     CLOSE PRLINE.
030600 5000-EXIT. EXIT.
030700
030800* ONE RECORD OF THE CURRENT LEG'S SCAN.  A RECORD IS SKIPPED
030900* WHEN THE LEG'S GENERATION FLAG IS NOT "RELEVANT" (1), WHEN
031000* ESSENTIALITY-TO-STANDARD IS NOT "RELEVANT", OR (JP LEGS ONLY)
031100* WHEN THE COUNTRY OF REGISTRATION IS NOT JAPAN - IN THAT ORDER,
031200* CHEAPEST CHECK FIRST, SO A RECORD THAT FAILS THE GENERATION
031300* CHECK NEVER PAYS FOR THE COUNTRY COMPARE.  UNLIKE EVERY OTHER
031400* ISLD REPORT PROGRAM THIS PARAGRAPH DOES NOT CHECK DEDUP-KEEP
031500* AT ALL - SEE THE REMARKS ABOVE.
031600 5100-READ-LOOP-RTN.
031700     READ ISLDNORM-FILE NEXT
031800         AT END
031900             MOVE "Y" TO WS-EOF-SWITCH
032000             GO TO 5100-EXIT.
032100     ADD 1 TO WS-RECS-READ.
032200     PERFORM 5200-GET-GEN-FLAG-RTN THRU 5200-EXIT.
032300     IF WS-GEN-VALUE NOT = 1
032400         GO TO 5100-EXIT.
032500     MOVE ISD-ESS-TO-STANDARD TO WS-ESS-VALUE.
032600     IF WS-ESS-VALUE NOT = 1
032700         GO TO 5100-EXIT.
032800     IF WS-SCOPE-IS-JP AND ISD-COUNTRY-OF-REG NOT = "JP JAPAN"
032900         GO TO 5100-EXIT.
033000     PERFORM 5300-WRITE-DETAIL-RTN THRU 5300-EXIT.
033100     ADD 1 TO WS-LEG-TOTAL.
033200     ADD 1 TO WS-RECS-WRITTEN.
033300 5100-EXIT. EXIT.
033400
033500* RESOLVES WS-GEN-CODE ("3"/"4"/ANYTHING ELSE TREATED AS "5") TO
033600* THE ACTUAL GENERATION FLAG VALUE ON THE CURRENT RECORD.  ONLY
033700* THREE OF THE FOUR ISDDCL GENERATION FLAGS ARE REACHABLE HERE -
033800* THIS PROGRAM HAS NEVER HAD A 2G LEG, SINCE 2G DECLARATIONS
033900* PREDATE THE PREVIEW REPORT ENTIRELY AND LICENSING HAS NEVER
034000* ASKED FOR ONE TO BE ADDED.
034100 5200-GET-GEN-FLAG-RTN.
034200     IF WS-GEN-CODE = "3"
034300         MOVE ISD-GEN-3G TO WS-GEN-VALUE
034400     ELSE
034500         IF WS-GEN-CODE = "4"
034600             MOVE ISD-GEN-4G TO WS-GEN-VALUE
034700         ELSE
034800             MOVE ISD-GEN-5G TO WS-GEN-VALUE.
034900 5200-EXIT. EXIT.
035000
035100* BUILDS ONE OUTPUT ROW FROM THE CURRENT ISLDNORM RECORD AND
035200* WRITES IT.  A STRAIGHT FIELD-BY-FIELD MOVE, NOT A STRING OR A
035300* REFORMAT - EVERY FIELD IS CARRIED THROUGH AT ITS OWN ISDDCL
035400* WIDTH, INCLUDING THE DATE FIELDS, WHICH ARE MOVED AS TEXT
035500* RATHER THAN EDITED, SO THE ANALYST SEES EXACTLY WHAT IS ON THE
035600* WORK FILE RATHER THAN A REFORMATTED VERSION OF IT.
035700 5300-WRITE-DETAIL-RTN.
035800     MOVE SPACES TO DETAIL-1.
035900     MOVE ISD-DIPG-PATF-ID     TO DL-PATF-ID.
036000     MOVE ISD-COMP-LEGAL-NAME  TO DL-COMP-NAME.
036100     MOVE ISD-TGPP-TYPE        TO DL-TGPP-TYPE.
036200     MOVE ISD-TGPP-NUMBER      TO DL-TGPP-NUMBER.
036300     MOVE ISD-GEN-2G           TO DL-GEN-2G.
036400     MOVE ISD-GEN-3G           TO DL-GEN-3G.
036500     MOVE ISD-GEN-4G           TO DL-GEN-4G.
036600     MOVE ISD-GEN-5G           TO DL-GEN-5G.
036700     MOVE ISD-ESS-TO-STANDARD  TO DL-ESS-TO-STD.
036800     MOVE ISD-COUNTRY-OF-REG   TO DL-COUNTRY-OF-REG.
036900     MOVE ISD-IPRD-SIGNATURE-DATE TO DL-SIG-DATE.
037000     MOVE ISD-REFLECTED-DATE   TO DL-REF-DATE.
037100     MOVE ISD-PBPA-APP-DATE    TO DL-APP-DATE.
037200     WRITE LINEPR FROM DETAIL-1 AFTER ADVANCING 1.
037300 5300-EXIT. EXIT.
