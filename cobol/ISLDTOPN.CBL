000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ISLDTOPN.
000300 AUTHOR. D. OKONKWO.
000400 INSTALLATION. STANDARDS COMPLIANCE - IPR DECLARATIONS GROUP.
000500 DATE-WRITTEN. 04/18/1994.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE SCG.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* TAKES THE TOP N SPEC NUMBERS (BY DECLARATION COUNT, DEDUPED,
001200* SCOPED, RESTRICTED TO ONE GENERATION FLAG) AND BUILDS A
001300* COMPANY FREQUENCY REPORT RESTRICTED TO THAT ALLOWLIST.
001400* LICENSING USES THIS TO SEE WHO IS DECLARING AGAINST THE
001500* HANDFUL OF SPECS THAT DRAW THE MOST DECLARATIONS.
001600*
001700* JOB PARAMETERS ARE HARD CODED BELOW (WS-PARM GROUP) THE SAME
001800* WAY SCOPE AND GENERATION SELECTORS ARE HARD CODED IN THE
001900* OTHER NIGHTLY ISLD JOBS - CHANGE AND RECOMPILE TO RUN A
002000* DIFFERENT SCOPE, GENERATION OR N.  THE CURRENT PARAMETERS ARE
002100* TOP 10, ALL COUNTRIES, GENERATION 5G - SEE WS-PARM-GROUP BELOW
002200* FOR THE EXACT VALUES AND THE 05/06/2015 MODIFICATION FOR WHY
002300* THE GENERATION FLAG IS 5G AND NOT 3G AS ORIGINALLY WRITTEN.
002400*
002500* UNLIKE ISLDCFD AND ISLDSFD THIS PROGRAM IS NOT A FOUR-LEG
002600* REPORT - IT PRODUCES EXACTLY ONE OUTPUT FILE, ISLDTPN-
002700* ALLOWLIST.CSV, BECAUSE THE "PRE-DEDUP" CONCEPT DOES NOT APPLY
002800* TO AN ALLOWLIST REPORT: A DUPLICATE DECLARATION GROUP EITHER
002900* CONTRIBUTES TO A SPEC'S RANKING OR IT DOES NOT, AND LICENSING
003000* ONLY EVER WANTS THE DEDUPED ANSWER FOR THIS PARTICULAR REPORT.
003100*
003200* THE JOB RUNS IN TWO INDEPENDENT PASSES OVER THE SAME WORK FILE
003300* (SEE STEP 1 AND STEP 3 BELOW) RATHER THAN HOLDING EVERYTHING
003400* IN MEMORY IN ONE PASS - THE ALLOWLIST (STEP 2) IS NOT KNOWN
003500* UNTIL THE FIRST PASS'S TABLE IS FULLY BUILT AND SORTED, SO THE
003600* COMPANY COUNT (STEP 3) CANNOT START UNTIL STEP 2 FINISHES.
003700*****************************************************************
003800*  MODIFICATION HISTORY:
003900*
004000*   WRITTEN:  04/18/1994
004100*   PROGRAMMER: D. OKONKWO
004200*   MODIFICATION: ORIGINAL VERSION.  TOP 10, ALL SCOPE, 3G.
004300*
004400*   MODIFIED: 09/25/2011
004500*   PROGRAMMER: M. FENSTERMACHER
004600*   MODIFICATION: ADDED TGPP-TYPE TO THE SPEC LABEL GROUPING -
004700*                 SAME CHANGE AS ISLDSFD, SINCE THE ALLOWLIST
004800*                 HAS TO MATCH THE SPEC-NUMBER FD'S KEY.  BEFORE
004900*                 THIS CHANGE A TS AND A TR SHARING THE SAME
005000*                 NUMBER SERIES WOULD HAVE BEEN COUNTED TOGETHER
005100*                 AS ONE SPEC, INFLATING ITS RANKING.
005200*
005300*   MODIFIED: 05/06/2015
005400*   PROGRAMMER: M. FENSTERMACHER
005500*   MODIFICATION: RE-POINTED THE HARD-CODED GENERATION FLAG TO
005600*                 5G FOR THE CURRENT LICENSING ROUND - SEE
005700*                 WS-PARM-GEN BELOW.  3G AND 4G REMAIN SUPPORTED
005800*                 BY 1020-GET-GEN-FLAG-RTN BELOW SHOULD A FUTURE
005900*                 REQUEST NEED TO RE-RUN AGAINST AN EARLIER
006000*                 GENERATION.
006100*
006200*   MODIFIED: 02/09/2026                                           RQ88041
006300*   PROGRAMMER: T. AKUTAGAWA
006400*   MODIFICATION: RQ-88041 NO CONTENT CHANGE - SEE ISLDLOAD.       RQ88041
006500*
006600*   MODIFIED: 03/02/2026                                           RQ88073
006700*   PROGRAMMER: T. AKUTAGAWA
006800*   MODIFICATION: RQ-88073 THE SPEC LABEL CARRIED TRAILING       RQ88073
006900*                 BLANKS FROM TGPP-TYPE INTO THE ALLOWLIST, SO
007000*                 THE COMPANY FD NEVER MATCHED THE SPEC-NUMBER
007100*                 FD'S LABELS.  BUILDS THE LABEL BY STRING NOW,
007200*                 SAME FIX AS ISLDSFD'S 5220 - SEE THAT PROGRAM'S
007300*                 03/02/2026 ENTRY FOR THE FULL EXPLANATION.
007400*                 BEFORE THIS FIX THE ALLOWLIST CHECK IN 3020/
007500*                 3030 BELOW NEVER MATCHED ANYTHING BECAUSE THE
007600*                 TWO LABEL-BUILD SITES DISAGREED ON PADDING -
007700*                 ISLDTOPN'S OWN REPORT WAS SILENTLY EMPTY.
007800*
007900*   MODIFIED: 03/09/2026                                           RQ88073
008000*   PROGRAMMER: T. AKUTAGAWA
008100*   MODIFICATION: RQ-88073 STANDARDS AUDIT, SECOND PASS - EXPANDED RQ88073
008200*                 PARAGRAPH-LEVEL COMMENTARY THROUGHOUT PER THE
008300*                 AUDIT'S DOCUMENTATION MINIMUM.  NO FUNCTIONAL
008400*                 CHANGE.
008500*
008600*****************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-RS6000.
009000 OBJECT-COMPUTER. IBM-RS6000.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500*    ISDNSEL - SHARED SELECT ENTRY FOR THE NORMALIZED WORK FILE.
009600*    OPENED TWICE IN THIS PROGRAM (STEP 1 AND STEP 3 BELOW), ONCE
009700*    PER PASS - THE FILE IS CLOSED BETWEEN PASSES, NOT HELD OPEN.
009800     COPY ISDNSEL.
009900*    PRLINE - THE SINGLE CSV OUTPUT FILE THIS PROGRAM PRODUCES.
010000     SELECT PRLINE ASSIGN PRINT WS-FILENAME
010100     STATUS FL-STATUS.
010200 DATA DIVISION.
010300 FILE SECTION.
010400*    ISLDNORM - THE NORMALIZED DECLARATION RECORD.  THIS PROGRAM
010500*    USES ISD-TGPP-TYPE, ISD-TGPP-NUMBER, ISD-COUNTRY-OF-REG,
010600*    ISD-DEDUP-KEEP, ISD-COMP-LEGAL-NAME AND WHICHEVER GENERATION
010700*    FLAG WS-PARM-GEN SELECTS (ISD-GEN-2G/3G/4G/5G).
010800 FD  ISLDNORM-FILE LABEL RECORD STANDARD DATA RECORD ISLDNORM.
010900 01  ISLDNORM.
011000     COPY ISDDCL.
011100*    LINEPR - ONE CSV OUTPUT LINE, SAME LAYOUT AS ISLDCFD'S AND
011200*    ISLDSFD'S.
011300 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
011400 01  LINEPR.
011500     05  LP-LABEL                PIC X(60).
011600     05  LP-COMMA                PIC X      VALUE ",".
011700     05  LP-COUNT                PIC Z(8)9.
011800     05  FILLER                  PIC X(09).
011900*    FLAT REDEFINITION FOR THE HEADER-LINE MOVE.
012000 01  LINEPR-FLAT REDEFINES LINEPR PIC X(79).
012100 WORKING-STORAGE SECTION.
012200*    JOB PARAMETERS - SEE REMARKS ABOVE.  CHANGE-AND-RECOMPILE
012300*    ONLY; THERE IS NO RUNTIME PARAMETER CARD FOR THIS JOB.
012400 01  WS-PARM-GROUP.
012500     05  WS-PARM-TOP-N           PIC S9(04) COMP-3 VALUE 10.
012600     05  WS-PARM-SCOPE           PIC X      VALUE "A".
012700         88  WS-PARM-SCOPE-IS-JP            VALUE "J".
012800     05  WS-PARM-GEN             PIC X      VALUE "5".
012900     05  FILLER                  PIC X(10) VALUE SPACES.
013000*    STANDALONE SWITCHES AND WORK COUNTERS, BUNDLED UNDER ONE
013100*    01-GROUP PER THE SHOP'S USUAL WORKING-STORAGE STYLE.  THIS
013200*    PROGRAM CARRIES TWO FULL SETS OF TABLE-WORK FIELDS (SFD-
013300*    PREFIXED FOR THE SPEC-NUMBER TABLE, CFD-PREFIXED FOR THE
013400*    COMPANY TABLE) SIDE BY SIDE, PLUS A THIRD, SMALLER ALLOW-
013500*    PREFIXED SET FOR THE ALLOWLIST ITSELF.
013600 01  WORK-FIELDS.
013700     05  FL-STATUS               PIC XX     VALUE SPACE.
013800         88  FL-OK                          VALUE "00".
013900         88  FL-EOF                         VALUE "10".
014000     05  REPLYX                  PIC X      VALUE SPACE.
014100     05  WS-EOF-SWITCH           PIC X      VALUE "N".
014200*        HOLDS THE SELECTED GENERATION FLAG'S VALUE (-1/0/1) FOR
014300*        THE RECORD CURRENTLY BEING READ - SEE 1020 BELOW.
014400     05  WS-GEN-VALUE            PIC S9     VALUE 0.
014500     05  WS-IN-ALLOWLIST         PIC X      VALUE "N".
014600     05  WS-SFD-FOUND            PIC X      VALUE "N".
014700     05  WS-SFD-COUNT-OF-ENTRIES PIC S9(04) COMP-3 VALUE 0.
014800     05  WS-SFD-IDX              PIC S9(04) COMP-3 VALUE 0.
014900     05  WS-SFD-MATCH-IDX        PIC S9(04) COMP-3 VALUE 0.
015000     05  WS-SFD-PASS             PIC S9(04) COMP-3 VALUE 0.
015100     05  WS-ALLOW-COUNT-OF-ENTRIES PIC S9(04) COMP-3 VALUE 0.
015200     05  WS-ALLOW-IDX            PIC S9(04) COMP-3 VALUE 0.
015300     05  WS-CFD-FOUND            PIC X      VALUE "N".
015400     05  WS-CFD-COUNT-OF-ENTRIES PIC S9(04) COMP-3 VALUE 0.
015500     05  WS-CFD-IDX              PIC S9(04) COMP-3 VALUE 0.
015600     05  WS-CFD-MATCH-IDX        PIC S9(04) COMP-3 VALUE 0.
015700     05  WS-CFD-PASS             PIC S9(04) COMP-3 VALUE 0.
015800     05  WS-RECS-READ            PIC S9(09) COMP-3 VALUE 0.
015900     05  WS-RECS-KEPT            PIC S9(09) COMP-3 VALUE 0.
016000     05  FILLER                  PIC X(10) VALUE SPACES.
016100*    OUTPUT FILE NAME - FIXED, NOT LEG-DEPENDENT (SEE REMARKS
016200*    ABOVE - THIS JOB HAS ONE OUTPUT, NOT FOUR).
016300 01  WS-FILENAME.
016400     05  FILLER                  PIC X(08) VALUE "ISLDTPN-".
016500     05  WS-FILENAME-LEG         PIC X(12) VALUE "ALLOWLIST".
016600     05  FILLER                  PIC X(04) VALUE ".CSV".
016700*    COMBINED SPEC LABEL WORK AREA - SAME PURPOSE AS ISLDSFD'S,
016800*    REBUILT PER RECORD BY 1030 (SHARED BY BOTH PASSES BELOW).
016900 01  WS-TSTRNUM-AREA.
017000     05  WS-TSTRNUM              PIC X(15) VALUE SPACES.
017100     05  FILLER                  PIC X(05) VALUE SPACES.
017200*    STEP 1'S SPEC-NUMBER FREQUENCY TABLE.  SAME 2000-ENTRY
017300*    CEILING AS ISLDSFD, FOR THE SAME REASON - CONSISTENCY, NOT A
017400*    HARD REQUIREMENT DERIVED FROM ACTUAL SPEC VOLUME.
017500 01  WS-SFD-TABLE.
017600     05  WS-SFD-ENTRY OCCURS 2000 TIMES.
017700         10  WS-SFD-LABEL        PIC X(15).
017800         10  WS-SFD-COUNT        PIC S9(09) COMP-3.
017900     05  FILLER                  PIC X(04) VALUE SPACES.
018000*    ONE-ENTRY HOLD AREA FOR THE STEP 1 BUBBLE-SORT SWAP (1320).
018100 01  WS-SFD-HOLD-ENTRY.
018200     05  WS-SFD-HOLD-LABEL       PIC X(15).
018300     05  WS-SFD-HOLD-COUNT       PIC S9(09) COMP-3.
018400     05  FILLER                  PIC X(04) VALUE SPACES.
018500*    THE ALLOWLIST ITSELF - THE TOP WS-PARM-TOP-N LABELS COPIED
018600*    OUT OF THE SORTED SPEC-NUMBER TABLE BY 2000 BELOW.  SIZED TO
018700*    500 ENTRIES, FAR ABOVE ANY REALISTIC WS-PARM-TOP-N VALUE,
018800*    SINCE THIS IS A SMALL WORKING SET COPIED ONCE PER RUN.
018900 01  WS-ALLOW-TABLE.
019000     05  WS-ALLOW-LABEL OCCURS 500 TIMES  PIC X(15).
019100     05  FILLER                  PIC X(05) VALUE SPACES.
019200*    STEP 3'S COMPANY FREQUENCY TABLE - SAME SHAPE AS ISLDCFD'S,
019300*    BUILT ONLY FROM RECORDS THAT SURVIVE THE ALLOWLIST CHECK.
019400 01  WS-CFD-TABLE.
019500     05  WS-CFD-ENTRY OCCURS 2000 TIMES.
019600         10  WS-CFD-LABEL        PIC X(60).
019700         10  WS-CFD-COUNT        PIC S9(09) COMP-3.
019800     05  FILLER                  PIC X(04) VALUE SPACES.
019900*    ONE-ENTRY HOLD AREA FOR THE STEP 3 BUBBLE-SORT SWAP (3320).
020000 01  WS-CFD-HOLD-ENTRY.
020100     05  WS-CFD-HOLD-LABEL       PIC X(60).
020200     05  WS-CFD-HOLD-COUNT       PIC S9(09) COMP-3.
020300     05  FILLER                  PIC X(04) VALUE SPACES.
020301*****************************************************************
020303* FIELD CROSS-REFERENCE - WHERE EACH KEY ISDDCL FIELD IS USED IN
020305* THIS PROGRAM, FOR WHOEVER NEXT HAS TO TRACE A BAD ALLOWLIST
020307* THROUGH THE TWO PASSES:
020309*
020311*   ISD-TGPP-TYPE     - HALF OF THE COMBINED SPEC LABEL BUILT BY
020313*                       1030 BELOW.  READ IN BOTH PASSES.
020315*   ISD-TGPP-NUMBER   - OTHER HALF OF THE COMBINED SPEC LABEL.
020317*                       READ IN BOTH PASSES.
020319*   ISD-COUNTRY-OF-REG- CHECKED AGAINST "JP JAPAN" WHEN
020321*                       WS-PARM-SCOPE-IS-JP, IN 1010 AND 3010.
020323*   ISD-DEDUP-KEEP    - CHECKED VIA THE 88-LEVEL ISD-DEDUP-IS-
020325*                       DROP IN 1010 AND 3010; NEVER SET BY THIS
020327*                       PROGRAM, ONLY READ - ISLDLOAD SETS IT.
020329*   ISD-GEN-2G/3G/4G/ - ONE OF THESE FOUR IS COPIED INTO
020331*   5G                  WS-GEN-VALUE BY 1020, DEPENDING ON
020333*                       WS-PARM-GEN.  STEP 3 DOES NOT RE-CHECK
020335*                       THE GENERATION FLAG BECAUSE THE ALLOWLIST
020337*                       ITSELF WAS ALREADY BUILT FROM GENERATION-
020339*                       FILTERED STEP 1 DATA - A SPEC THAT NEVER
020341*                       MADE THE ALLOWLIST CANNOT MATCH IN 3020
020343*                       REGARDLESS OF THE RECORD'S OWN GENERATION
020345*                       FLAGS, SO THE FILTER IS EFFECTIVELY
020347*                       INHERITED RATHER THAN RE-APPLIED.
020349*   ISD-COMP-LEGAL-NAME - THE COMPANY TABLE'S GROUPING KEY,
020351*                       MOVED INTO THE TABLE ONLY IN STEP 3
020353*                       (3040) - STEP 1'S TABLE NEVER TOUCHES
020355*                       THIS FIELD AT ALL.
020357*
020359* FILE STATUS CODES OBSERVED IN PRODUCTION ON THE TWO ISLDNORM
020361* OPENS (1000 AND 3000) AND ON THE PRLINE OPEN (4000):
020363*   "00" NORMAL.
020365*   "35" ISLDNORM MISSING - USUALLY MEANS ISLDLOAD HAS NOT RUN
020367*        YET IN TONIGHT'S CYCLE, OR RAN AGAINST THE WRONG DD.
020369*   "37" PRLINE ASSIGN REJECTED BY THE SPOOL - CHECK THE JCL
020371*        OUTPUT CLASS AND FORMS OVERRIDE BEFORE RE-RUNNING.
020373* EITHER FAILURE STOPS THE RUN IMMEDIATELY (SEE 1000, 3000 AND
020375* 4000 BELOW) RATHER THAN PRODUCING A PARTIAL OR EMPTY REPORT.
020377*
020379* A NOTE ON WHY THIS PROGRAM EXISTS SEPARATELY FROM ISLDSFD
020381* RATHER THAN BEING A COMMAND-LINE OPTION ON IT: ISLDSFD REPORTS
020383* EVERY SPEC REGARDLESS OF RANK, WHILE ISLDTOPN'S WHOLE PURPOSE
020385* IS THE RESTRICTION TO THE TOP N - THE TWO PROGRAMS SHARE A
020387* GOOD DEAL OF LOGIC (1030 IS LITERALLY THE SAME STRING STATEMENT
020389* AS ISLDSFD'S 5220) BUT SERVE DIFFERENT LICENSING QUESTIONS AND
020391* HAVE NOT BEEN MERGED FOR THAT REASON.
020393*****************************************************************
020395
020400*****************************************************************
020500* PARAGRAPH INDEX, TOP TO BOTTOM, GROUPED BY STEP:
020600*   0000        MAINLINE - RUNS STEPS 1, 2, 3 IN ORDER.
020700*   STEP 1 (SPEC-NUMBER FD, ALL DECLARATIONS, ONE GENERATION):
020800*     1000      OPEN, SCAN, CLOSE.
020900*     1010      ONE RECORD - DEDUP/SCOPE/GENERATION FILTER.
021000*     1020      RESOLVE WS-PARM-GEN TO THE ACTUAL GEN FLAG VALUE.
021100*     1030      BUILD THE COMBINED TYPE_NUMBER SPEC LABEL.
021200*     1040      SEARCH-OR-INSERT INTO THE SPEC-NUMBER TABLE.
021300*     1050      ONE TABLE-SEARCH COMPARISON.
021400*     1300      BUBBLE-SORT THE SPEC-NUMBER TABLE, HEAVIEST FIRST.
021500*     1310/1320 ONE SORT PASS / ONE COMPARE-AND-SWAP.
021600*   STEP 2 (ALLOWLIST):
021700*     2000      COPY THE FIRST WS-PARM-TOP-N LABELS OUT.
021800*     2010      ONE LABEL COPIED.
021900*   STEP 3 (COMPANY FD, ALLOWLIST-RESTRICTED):
022000*     3000      OPEN, SCAN, CLOSE - SECOND PASS OVER ISLDNORM.
022100*     3010      ONE RECORD - DEDUP/SCOPE/ALLOWLIST FILTER.
022200*     3020/3030 ALLOWLIST MEMBERSHIP CHECK / ONE COMPARISON.
022300*     3040      SEARCH-OR-INSERT INTO THE COMPANY TABLE.
022400*     3050      ONE TABLE-SEARCH COMPARISON.
022500*     3300      BUBBLE-SORT THE COMPANY TABLE, HEAVIEST FIRST.
022600*     3310/3320 ONE SORT PASS / ONE COMPARE-AND-SWAP.
022700*   4000/4010   OPEN, WRITE HEADER AND DETAIL LINES, CLOSE.
022800*
022900* NOTE THAT 1030-BUILD-TSTRNUM-RTN IS PERFORMED FROM BOTH STEP 1
023000* (1010) AND STEP 3 (3010) - THE SAME LABEL-BUILD LOGIC HAS TO
023100* RUN ON BOTH PASSES OR THE ALLOWLIST COMPARE IN 3030 WOULD BE
023200* COMPARING A STEP-1-STYLE LABEL AGAINST A DIFFERENTLY-BUILT
023300* STEP-3 LABEL - THIS IS EXACTLY THE BUG THE 03/02/2026 RQ-88073
023400* FIX ABOVE CORRECTED.
023500*
023600* KNOWN LIMITATIONS, CARRIED FORWARD RATHER THAN FIXED BECAUSE NO
023700* REQUEST HAS EVER ASKED FOR THEM:
023800*   - IF FEWER THAN WS-PARM-TOP-N DISTINCT SPECS EXIST FOR THE
023900*     CURRENT SCOPE/GENERATION, 2000-TAKE-TOP-N-RTN'S LOOP EXIT
024000*     CONDITION (WS-SFD-IDX > WS-SFD-COUNT-OF-ENTRIES) STOPS IT
024100*     EARLY - THE ALLOWLIST IS SIMPLY SHORTER THAN N, NOT PADDED
024200*     OR ERRORED.
024300*   - WS-PARM-GEN ONLY UNDERSTANDS "2", "3", "4" OR "5" (SEE
024400*     1020-GET-GEN-FLAG-RTN'S FALL-THROUGH ELSE, WHICH TREATS
024500*     ANYTHING NOT "2"/"3"/"4" AS "5").  A TYPO IN THIS HARD-
024600*     CODED VALUE WOULD SILENTLY RUN AGAINST 5G RATHER THAN
024700*     FAILING THE COMPILE OR THE RUN.
024800*****************************************************************
024900 PROCEDURE DIVISION.
025000*****************************************************************
025100* MAINLINE.  STEP 1 BUILDS AND SORTS THE SPEC-NUMBER TABLE, STEP
025200* 2 TAKES ITS TOP N INTO THE ALLOWLIST, STEP 3 BUILDS AND SORTS
025300* THE COMPANY TABLE RESTRICTED TO THAT ALLOWLIST, AND THE FINAL
025400* PERFORM WRITES THE ONE CSV OUTPUT.  THE THREE STEPS MUST RUN
025500* IN THIS ORDER - STEP 3 CANNOT START UNTIL STEP 2'S ALLOWLIST
025600* EXISTS, AND STEP 2 CANNOT START UNTIL STEP 1'S TABLE IS SORTED.
025700*****************************************************************
025800 0000-BEGIN-RTN.
025900     PERFORM 1000-BUILD-SFD-RTN THRU 1000-EXIT.
026000     PERFORM 1300-SORT-SFD-RTN THRU 1300-EXIT.
026100     PERFORM 2000-TAKE-TOP-N-RTN THRU 2000-EXIT.
026200     PERFORM 3000-BUILD-CFD-RTN THRU 3000-EXIT.
026300     PERFORM 3300-SORT-CFD-RTN THRU 3300-EXIT.
026400     PERFORM 4000-WRITE-REPORT-RTN THRU 4000-EXIT.
026500     STOP RUN.
026600
026700*****************************************************************
026800* STEP 1 - SPEC-NUMBER FD, DEDUPED, SCOPED, ONE GENERATION FLAG.
026900* FIRST OF THE TWO PASSES OVER ISLDNORM.  OPENS, SCANS EVERY
027000* RECORD, BUILDS THE SPEC-NUMBER FREQUENCY TABLE, CLOSES.
027100* ABENDS ON OPEN FAILURE RATHER THAN PRODUCING A REPORT AGAINST
027200* NO DATA.
027300*****************************************************************
027400 1000-BUILD-SFD-RTN.
027500     OPEN INPUT ISLDNORM-FILE.
027600     IF NOT FL-OK
027700         DISPLAY "ISLDNORM OPEN FAILED (TOPN-1): " FL-STATUS
027800         STOP RUN.
027900     MOVE "N" TO WS-EOF-SWITCH.
028000     PERFORM 1010-READ-LOOP-RTN THRU 1010-EXIT
028100         UNTIL WS-EOF-SWITCH = "Y".
028200     CLOSE ISLDNORM-FILE.
028300 1000-EXIT. EXIT.
028400
028500* ONE RECORD OF STEP 1'S SCAN.  A RECORD IS SKIPPED WHEN IT IS A
028600* DEDUP-GROUP DROP, WHEN IT DOES NOT MATCH WS-PARM-SCOPE, OR WHEN
028700* ITS SELECTED GENERATION FLAG (SEE 1020) IS NOT "RELEVANT" (1) -
028800* UNLIKE ISLDCFD/ISLDSFD, THIS PROGRAM'S SPEC-NUMBER PASS IS
028900* ALWAYS POST-DEDUP AND ALWAYS RESTRICTED TO ONE GENERATION FLAG,
029000* SO THERE IS NO PRE-DEDUP LEG AND NO GENERATION-FLAG SWITCH TO
029100* CHECK BEYOND WS-PARM-GEN ITSELF.
029200 1010-READ-LOOP-RTN.
029300     READ ISLDNORM-FILE NEXT
029400         AT END
029500             MOVE "Y" TO WS-EOF-SWITCH
029600             GO TO 1010-EXIT.
029700     ADD 1 TO WS-RECS-READ.
029800     IF ISD-DEDUP-IS-DROP
029900         GO TO 1010-EXIT.
030000     IF WS-PARM-SCOPE-IS-JP AND ISD-COUNTRY-OF-REG NOT = "JP JAPAN"
030100         GO TO 1010-EXIT.
030200     PERFORM 1020-GET-GEN-FLAG-RTN THRU 1020-EXIT.
030300     IF WS-GEN-VALUE NOT = 1
030400         GO TO 1010-EXIT.
030500     PERFORM 1030-BUILD-TSTRNUM-RTN THRU 1030-EXIT.
030600     PERFORM 1040-ADD-TO-SFD-RTN THRU 1040-EXIT.
030700 1010-EXIT. EXIT.
030800
030900* RESOLVES WS-PARM-GEN ("2"/"3"/"4"/ANYTHING ELSE TREATED AS "5")
031000* TO THE ACTUAL GENERATION FLAG VALUE ON THE CURRENT RECORD.
031100* KEEPING ALL FOUR GENERATION FLAGS SUPPORTED HERE, RATHER THAN
031200* DELETING THE 2G/3G/4G BRANCHES NOW THAT THE PARAMETER IS
031300* PINNED TO "5", MEANS A FUTURE LICENSING REQUEST TO RE-RUN
031400* AGAINST AN EARLIER GENERATION ONLY NEEDS THE ONE-CHARACTER
031500* CONSTANT IN WS-PARM-GEN CHANGED, NOT THIS PARAGRAPH.
031600 1020-GET-GEN-FLAG-RTN.
031700     IF WS-PARM-GEN = "2"
031800         MOVE ISD-GEN-2G TO WS-GEN-VALUE
031900     ELSE
032000         IF WS-PARM-GEN = "3"
032100             MOVE ISD-GEN-3G TO WS-GEN-VALUE
032200         ELSE
032300             IF WS-PARM-GEN = "4"
032400                 MOVE ISD-GEN-4G TO WS-GEN-VALUE
032500             ELSE
032600                 MOVE ISD-GEN-5G TO WS-GEN-VALUE.
032700 1020-EXIT. EXIT.
032800
032900* RULE PIPELINE STEP 6 SUPPORT - TSTRNUM = TGPP-TYPE + "_" +
033000* TGPP-NUMBER, IDENTICAL TO ISLDSFD'S 5220.  TRAILING BLANKS ARE
033100* STRIPPED OFF EACH PIECE BEFORE THE JOIN, OR THE ALLOWLIST LABEL
033200* COMES OUT PADDED TO THE RAW FIELD WIDTHS INSTEAD OF THE SHORT
033300* FORM THE SPEC-NUMBER FD USES - SEE THE 03/02/2026 MODIFICATION
033400* ABOVE FOR THE BUG THIS CAUSED BEFORE IT WAS FIXED.  SHARED BY
033500* BOTH STEP 1 (1010) AND STEP 3 (3010) SO THE TWO PASSES CAN
033600* NEVER BUILD THE LABEL TWO DIFFERENT WAYS AGAIN.
033700 1030-BUILD-TSTRNUM-RTN.
033800     MOVE SPACES TO WS-TSTRNUM.
033900     STRING ISD-TGPP-TYPE   DELIMITED BY SPACE
034000            "_"             DELIMITED BY SIZE
034100            ISD-TGPP-NUMBER DELIMITED BY SPACE
034200         INTO WS-TSTRNUM.
034300 1030-EXIT. EXIT.
034400
034500* LINEAR SEARCH-OR-INSERT WITH AN OVERFLOW GUARD - SAME PATTERN
034600* AS ISLDCFD/ISLDSFD'S EQUIVALENT PARAGRAPHS, SEARCHING ON THE
034700* COMBINED SPEC LABEL.
034800 1040-ADD-TO-SFD-RTN.
034900     MOVE "N" TO WS-SFD-FOUND.
035000     PERFORM 1050-SEARCH-SFD-RTN THRU 1050-EXIT
035100         VARYING WS-SFD-IDX FROM 1 BY 1
035200         UNTIL WS-SFD-IDX > WS-SFD-COUNT-OF-ENTRIES
035300            OR WS-SFD-FOUND = "Y".
035400     IF WS-SFD-FOUND = "Y"
035500         ADD 1 TO WS-SFD-COUNT (WS-SFD-MATCH-IDX)
035600     ELSE
035700         ADD 1 TO WS-SFD-COUNT-OF-ENTRIES
035800*        OVERFLOW GUARD - SAME 2000-ENTRY CEILING AS ISLDSFD.
035900         IF WS-SFD-COUNT-OF-ENTRIES > 2000
036000             DISPLAY "ISLDTOPN SPEC TABLE SIZE ERROR"
036100             ACCEPT REPLYX
036200             STOP RUN
036300         END-IF
036400         MOVE WS-TSTRNUM
036500             TO WS-SFD-LABEL (WS-SFD-COUNT-OF-ENTRIES)
036600         MOVE 1 TO WS-SFD-COUNT (WS-SFD-COUNT-OF-ENTRIES).
036700 1040-EXIT. EXIT.
036800
036900* ONE COMPARISON OF 1040'S SEARCH LOOP.
037000 1050-SEARCH-SFD-RTN.
037100     IF WS-SFD-LABEL (WS-SFD-IDX) = WS-TSTRNUM
037200         MOVE "Y" TO WS-SFD-FOUND
037300         MOVE WS-SFD-IDX TO WS-SFD-MATCH-IDX.
037400 1050-EXIT. EXIT.
037500
037600* BUBBLE SORT OF THE SPEC-NUMBER TABLE, COUNT DESCENDING, WHOLE-
037700* ENTRY SWAP - SAME APPROACH AS ISLDCFD/ISLDSFD.
037800 1300-SORT-SFD-RTN.
037900     PERFORM 1310-SORT-PASS-RTN THRU 1310-EXIT
038000         VARYING WS-SFD-PASS FROM 1 BY 1
038100         UNTIL WS-SFD-PASS >= WS-SFD-COUNT-OF-ENTRIES.
038200 1300-EXIT. EXIT.
038300
038400* ONE FULL PASS OF THE BUBBLE SORT.
038500 1310-SORT-PASS-RTN.
038600     PERFORM 1320-SORT-COMPARE-RTN THRU 1320-EXIT
038700         VARYING WS-SFD-IDX FROM 1 BY 1
038800         UNTIL WS-SFD-IDX >= WS-SFD-COUNT-OF-ENTRIES.
038900 1310-EXIT. EXIT.
039000
039100* ONE ADJACENT-PAIR COMPARE AND SWAP - WHOLE ENTRY, VIA
039200* WS-SFD-HOLD-ENTRY, SO THE LABEL STAYS WITH ITS OWN COUNT.
039300 1320-SORT-COMPARE-RTN.
039400     IF WS-SFD-COUNT (WS-SFD-IDX) < WS-SFD-COUNT (WS-SFD-IDX + 1)
039500         MOVE WS-SFD-ENTRY (WS-SFD-IDX)   TO WS-SFD-HOLD-ENTRY
039600         MOVE WS-SFD-ENTRY (WS-SFD-IDX + 1)
039700             TO WS-SFD-ENTRY (WS-SFD-IDX)
039800         MOVE WS-SFD-HOLD-ENTRY
039900             TO WS-SFD-ENTRY (WS-SFD-IDX + 1).
040000 1320-EXIT. EXIT.
040100
040200*****************************************************************
040300* STEP 2 - TAKE THE FIRST N LABELS OF THE NOW-DESCENDING TABLE.
040400* SIMPLE COPY, NOT A SEARCH - THE TABLE IS ALREADY SORTED
040500* HEAVIEST-FIRST BY STEP 1, SO THE FIRST WS-PARM-TOP-N ENTRIES
040600* ARE BY DEFINITION THE TOP N SPECS.
040700*****************************************************************
040800 2000-TAKE-TOP-N-RTN.
040900     MOVE 0 TO WS-ALLOW-COUNT-OF-ENTRIES.
041000     PERFORM 2010-TAKE-ONE-RTN THRU 2010-EXIT
041100         VARYING WS-SFD-IDX FROM 1 BY 1
041200         UNTIL WS-SFD-IDX > WS-SFD-COUNT-OF-ENTRIES
041300            OR WS-SFD-IDX > WS-PARM-TOP-N.
041400 2000-EXIT. EXIT.
041500
041600* ONE LABEL COPIED FROM THE SORTED SPEC-NUMBER TABLE INTO THE
041700* ALLOWLIST TABLE.
041800 2010-TAKE-ONE-RTN.
041900     ADD 1 TO WS-ALLOW-COUNT-OF-ENTRIES.
042000     MOVE WS-SFD-LABEL (WS-SFD-IDX)
042100         TO WS-ALLOW-LABEL (WS-ALLOW-COUNT-OF-ENTRIES).
042200 2010-EXIT. EXIT.
042300
042400*****************************************************************
042500* STEP 3 - COMPANY FD OVER THE DEDUPED, SCOPED SET RESTRICTED
042600* TO THE ALLOWLIST (WHERE_IN, RULE PIPELINE STEP 6).  SECOND OF
042700* THE TWO PASSES OVER ISLDNORM - CANNOT START UNTIL STEP 2'S
042800* ALLOWLIST TABLE EXISTS.
042900*****************************************************************
043000 3000-BUILD-CFD-RTN.
043100     OPEN INPUT ISLDNORM-FILE.
043200     IF NOT FL-OK
043300         DISPLAY "ISLDNORM OPEN FAILED (TOPN-3): " FL-STATUS
043400         STOP RUN.
043500     MOVE "N" TO WS-EOF-SWITCH.
043600     PERFORM 3010-READ-LOOP-RTN THRU 3010-EXIT
043700         UNTIL WS-EOF-SWITCH = "Y".
043800     CLOSE ISLDNORM-FILE.
043900 3000-EXIT. EXIT.
044000
044100* ONE RECORD OF STEP 3'S SCAN.  SKIPS DEDUP-GROUP DROPS AND
044200* WRONG-SCOPE RECORDS THE SAME WAY STEP 1 DOES, THEN REBUILDS THE
044300* SPEC LABEL (1030, SHARED WITH STEP 1) AND CHECKS IT AGAINST THE
044400* ALLOWLIST (3020) BEFORE COUNTING THE RECORD'S COMPANY INTO THE
044500* COMPANY TABLE (3040).  A RECORD NOT ON THE ALLOWLIST NEVER
044600* REACHES THE COMPANY TABLE AT ALL.
044700 3010-READ-LOOP-RTN.
044800     READ ISLDNORM-FILE NEXT
044900         AT END
045000             MOVE "Y" TO WS-EOF-SWITCH
045100             GO TO 3010-EXIT.
045200     IF ISD-DEDUP-IS-DROP
045300         GO TO 3010-EXIT.
045400     IF WS-PARM-SCOPE-IS-JP AND ISD-COUNTRY-OF-REG NOT = "JP JAPAN"
045500         GO TO 3010-EXIT.
045600     PERFORM 1030-BUILD-TSTRNUM-RTN THRU 1030-EXIT.
045700     PERFORM 3020-CHECK-ALLOWLIST-RTN THRU 3020-EXIT.
045800     IF WS-IN-ALLOWLIST NOT = "Y"
045900         GO TO 3010-EXIT.
046000     ADD 1 TO WS-RECS-KEPT.
046100     PERFORM 3040-ADD-TO-CFD-RTN THRU 3040-EXIT.
046200 3010-EXIT. EXIT.
046300
046400* LINEAR SEARCH OF THE ALLOWLIST FOR THE CURRENT RECORD'S SPEC
046500* LABEL.  THE ALLOWLIST IS SMALL (AT MOST WS-PARM-TOP-N ENTRIES,
046600* NEVER MORE THAN A FEW DOZEN IN PRACTICE) SO A LINEAR SCAN HERE
046700* COSTS NOTHING COMPARED TO THE SPEC-NUMBER AND COMPANY TABLE
046800* SEARCHES ELSEWHERE IN THIS PROGRAM.
046900 3020-CHECK-ALLOWLIST-RTN.
047000     MOVE "N" TO WS-IN-ALLOWLIST.
047100     PERFORM 3030-CHECK-ONE-RTN THRU 3030-EXIT
047200         VARYING WS-ALLOW-IDX FROM 1 BY 1
047300         UNTIL WS-ALLOW-IDX > WS-ALLOW-COUNT-OF-ENTRIES
047400            OR WS-IN-ALLOWLIST = "Y".
047500 3020-EXIT. EXIT.
047600
047700* ONE COMPARISON OF 3020'S ALLOWLIST SCAN.
047800 3030-CHECK-ONE-RTN.
047900     IF WS-ALLOW-LABEL (WS-ALLOW-IDX) = WS-TSTRNUM
048000         MOVE "Y" TO WS-IN-ALLOWLIST.
048100 3030-EXIT. EXIT.
048200
048300* LINEAR SEARCH-OR-INSERT INTO THE COMPANY TABLE - SAME PATTERN
048400* AS ISLDCFD'S 5250, SEARCHING ON THE FULL COMPANY LEGAL NAME.
048500* ONLY EVER CALLED FOR RECORDS THAT ALREADY PASSED THE ALLOWLIST
048600* CHECK IN 3010 ABOVE.
048700 3040-ADD-TO-CFD-RTN.
048800     MOVE "N" TO WS-CFD-FOUND.
048900     PERFORM 3050-SEARCH-CFD-RTN THRU 3050-EXIT
049000         VARYING WS-CFD-IDX FROM 1 BY 1
049100         UNTIL WS-CFD-IDX > WS-CFD-COUNT-OF-ENTRIES
049200            OR WS-CFD-FOUND = "Y".
049300     IF WS-CFD-FOUND = "Y"
049400         ADD 1 TO WS-CFD-COUNT (WS-CFD-MATCH-IDX)
049500     ELSE
049600         ADD 1 TO WS-CFD-COUNT-OF-ENTRIES
049700*        OVERFLOW GUARD - SAME 2000-ENTRY CEILING AS ISLDCFD.
049800         IF WS-CFD-COUNT-OF-ENTRIES > 2000
049900             DISPLAY "ISLDTOPN COMPANY TABLE SIZE ERROR"
050000             ACCEPT REPLYX
050100             STOP RUN
050200         END-IF
050300         MOVE ISD-COMP-LEGAL-NAME
050400             TO WS-CFD-LABEL (WS-CFD-COUNT-OF-ENTRIES)
050500         MOVE 1 TO WS-CFD-COUNT (WS-CFD-COUNT-OF-ENTRIES).
050600 3040-EXIT. EXIT.
050700
050800* ONE COMPARISON OF 3040'S SEARCH LOOP.
050900 3050-SEARCH-CFD-RTN.
051000     IF WS-CFD-LABEL (WS-CFD-IDX) = ISD-COMP-LEGAL-NAME
051100         MOVE "Y" TO WS-CFD-FOUND
051200         MOVE WS-CFD-IDX TO WS-CFD-MATCH-IDX.
051300 3050-EXIT. EXIT.
051400
051500* BUBBLE SORT OF THE COMPANY TABLE, COUNT DESCENDING, WHOLE-ENTRY
051600* SWAP - SAME APPROACH AS STEP 1'S SORT AND AS ISLDCFD'S.
051700 3300-SORT-CFD-RTN.
051800     PERFORM 3310-SORT-PASS-RTN THRU 3310-EXIT
051900         VARYING WS-CFD-PASS FROM 1 BY 1
052000         UNTIL WS-CFD-PASS >= WS-CFD-COUNT-OF-ENTRIES.
052100 3300-EXIT. EXIT.
052200
052300* ONE FULL PASS OF THE BUBBLE SORT.
052400 3310-SORT-PASS-RTN.
052500     PERFORM 3320-SORT-COMPARE-RTN THRU 3320-EXIT
052600         VARYING WS-CFD-IDX FROM 1 BY 1
052700         UNTIL WS-CFD-IDX >= WS-CFD-COUNT-OF-ENTRIES.
052800 3310-EXIT. EXIT.
052900
053000* ONE ADJACENT-PAIR COMPARE AND SWAP - WHOLE ENTRY, VIA
053100* WS-CFD-HOLD-ENTRY.
053200 3320-SORT-COMPARE-RTN.
053300     IF WS-CFD-COUNT (WS-CFD-IDX) < WS-CFD-COUNT (WS-CFD-IDX + 1)
053400         MOVE WS-CFD-ENTRY (WS-CFD-IDX)   TO WS-CFD-HOLD-ENTRY
053500         MOVE WS-CFD-ENTRY (WS-CFD-IDX + 1)
053600             TO WS-CFD-ENTRY (WS-CFD-IDX)
053700         MOVE WS-CFD-HOLD-ENTRY
053800             TO WS-CFD-ENTRY (WS-CFD-IDX + 1).
053900 3320-EXIT. EXIT.
054000
054100* OPENS THE CSV, WRITES THE HEADER LINE, THEN ONE DETAIL LINE PER
054200* COMPANY TABLE ENTRY IN SORTED ORDER, THEN LOGS COUNTS TO THE
054300* JOB LOG FOR OPERATOR VISIBILITY - HOW MANY RECORDS WERE READ IN
054400* STEP 1, HOW MANY MADE THE ALLOWLIST, AND HOW MANY COMPANY
054500* RECORDS SURVIVED THE ALLOWLIST FILTER IN STEP 3.
054600 4000-WRITE-REPORT-RTN.
054700     OPEN OUTPUT PRLINE.
054800     IF NOT FL-OK
054900         DISPLAY "PRLINE OPEN FAILED (TOPN): " FL-STATUS
055000         STOP RUN.
055100     MOVE SPACES TO LINEPR-FLAT.
055200     MOVE "label,count" TO LINEPR-FLAT.
055300     WRITE LINEPR AFTER ADVANCING 1.
055400     PERFORM 4010-WRITE-ONE-LINE-RTN THRU 4010-EXIT
055500         VARYING WS-CFD-IDX FROM 1 BY 1
055600         UNTIL WS-CFD-IDX > WS-CFD-COUNT-OF-ENTRIES.
055700     CLOSE PRLINE.
055800     DISPLAY "ISLDTOPN READ " WS-RECS-READ " ALLOWLIST "
055900             WS-ALLOW-COUNT-OF-ENTRIES " KEPT " WS-RECS-KEPT
056000             " GROUPS " WS-CFD-COUNT-OF-ENTRIES.
056100 4000-EXIT. EXIT.
056200
056300* ONE DETAIL LINE - LABEL, COMMA, ZERO-SUPPRESSED COUNT.
056400 4010-WRITE-ONE-LINE-RTN.
056500     MOVE SPACES TO LINEPR.
056600     MOVE WS-CFD-LABEL (WS-CFD-IDX) TO LP-LABEL.
056700     MOVE WS-CFD-COUNT (WS-CFD-IDX) TO LP-COUNT.
056800     WRITE LINEPR AFTER ADVANCING 1.
056900 4010-EXIT. EXIT.
