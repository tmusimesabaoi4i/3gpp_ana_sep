000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ISLDSFD.
000300 AUTHOR. R. PELLETIER.
000400 INSTALLATION. STANDARDS COMPLIANCE - IPR DECLARATIONS GROUP.
000500 DATE-WRITTEN. 09/12/1990.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE SCG.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* SPECIFICATION-NUMBER FREQUENCY-DISTRIBUTION REPORT.  READS THE
001200* NORMALIZED DECLARATION WORK FILE, BUILDS THE COMBINED
001300* "TYPE_NUMBER" SPEC LABEL FOR EACH RECORD (E.G. "TS_38.331"),
001400* AND COUNTS DECLARATIONS PER SPEC LABEL, HEAVIEST FIRST.  SAME
001500* FOUR-WAY SPLIT AS THE COMPANY REPORT (ISLDCFD) - ALL/JAPAN,
001600* BEFORE/AFTER THE DUPLICATE-DECLARATION-GROUP DROP.
001700*
001800* THIS PROGRAM IS DELIBERATELY THE SAME SHAPE AS ISLDCFD - SAME
001900* FOUR-LEG MAINLINE, SAME TABLE-BUILD/SORT/WRITE PIPELINE, SAME
002000* SCOPE/DEDUP SWITCH CONVENTION - EXCEPT THE GROUPING KEY IS THE
002100* COMBINED SPEC LABEL INSTEAD OF THE COMPANY LEGAL NAME.  IF YOU
002200* ARE CHANGING SOMETHING HERE, CHECK WHETHER ISLDCFD NEEDS THE
002300* SAME CHANGE, AND VICE VERSA - THEY HAVE DRIFTED APART ONCE
002400* ALREADY (SEE THE MISSING TSTRNUM STEP THAT ISLDCFD NEVER
002500* NEEDED, BELOW) AND SHOULD NOT DRIFT FURTHER WITHOUT A REASON.
002600*
002700* THE FOUR OUTPUT FILES ARE ISLDSFD-ALL-PRE.CSV, ISLDSFD-ALL-
002800* UQ.CSV, ISLDSFD-JP-PRE.CSV AND ISLDSFD-JP-UQ.CSV - SAME NAMING
002900* PATTERN, SAME "label,count" CSV HEADER, AS ISLDCFD.
003000*****************************************************************
003100*  MODIFICATION HISTORY:
003200*
003300*   WRITTEN:  09/12/1990
003400*   PROGRAMMER: R. PELLETIER
003500*   MODIFICATION: ORIGINAL VERSION, MODELED ON THE COMPANY
003600*                 REPORT WRITTEN THE SAME WEEK.  GROUPED ON THE
003700*                 SPEC NUMBER ALONE - THE DOCUMENT TYPE (TS/TR)
003800*                 DID NOT EXIST YET.
003900*
004000*   MODIFIED: 02/14/1996
004100*   PROGRAMMER: D. OKONKWO
004200*   MODIFICATION: ADDED THE JAPAN-ONLY REPORT LEG, SAME AS CFD.
004300*
004400*   MODIFIED: 11/03/1998
004500*   PROGRAMMER: D. OKONKWO
004600*   MODIFICATION: Y2K - DROPPED THE 2-DIGIT-YEAR REPORT FILE
004700*                 NAME STAMP, SAME FIX AS CFD.
004800*
004900*   MODIFIED: 09/25/2011
005000*   PROGRAMMER: M. FENSTERMACHER
005100*   MODIFICATION: ADDED TGPP-TYPE TO THE GROUPING KEY - THE
005200*                 STANDARDS BODY STARTED ISSUING TR DOCUMENTS
005300*                 WITH THE SAME NUMBER SERIES AS TS, SO THE
005400*                 SPEC LABEL IS NOW TYPE_NUMBER, NOT NUMBER
005500*                 ALONE.  ADDED PRE/POST-DEDUP SPLIT SAME AS
005600*                 CFD.  THIS IS ALSO WHEN THE 5220-BUILD-TSTRNUM
005700*                 STEP WAS ADDED - ISLDCFD HAS NO EQUIVALENT
005800*                 STEP BECAUSE ITS GROUPING KEY (COMPANY LEGAL
005900*                 NAME) IS ALREADY A SINGLE FIELD ON THE RECORD.
006000*
006100*   MODIFIED: 02/09/2026                                           RQ88041
006200*   PROGRAMMER: T. AKUTAGAWA
006300*   MODIFICATION: RQ-88041 NO CONTENT CHANGE - SEE ISLDLOAD.       RQ88041
006400*
006500*   MODIFIED: 03/02/2026                                           RQ88073
006600*   PROGRAMMER: T. AKUTAGAWA
006700*   MODIFICATION: RQ-88073 THE SPEC LABEL WAS BUILT BY MOVING THE  RQ88073
006800*                 RAW TGPP-TYPE AND TGPP-NUMBER FIELDS STRAIGHT
006900*                 INTO THE LABEL, TRAILING BLANKS AND ALL, SO THE
007000*                 SPEC-NUMBER REPORTS SHOWED "TS  _38.331   "
007100*                 INSTEAD OF "TS_38.331".  NOW STRINGS THE TWO
007200*                 PIECES TOGETHER DELIMITED BY SPACE.  LICENSING
007300*                 HAD BEEN MANUALLY TRIMMING THE CSV IN A
007400*                 SPREADSHEET BEFORE THIS FIX AND ASKED FOR THE
007500*                 SOURCE DATA TO COME OUT CLEAN INSTEAD.
007600*
007700*   MODIFIED: 03/09/2026                                           RQ88073
007800*   PROGRAMMER: T. AKUTAGAWA
007900*   MODIFICATION: RQ-88073 STANDARDS AUDIT, SECOND PASS - EXPANDED RQ88073
008000*                 PARAGRAPH-LEVEL COMMENTARY THROUGHOUT PER THE
008100*                 AUDIT'S DOCUMENTATION MINIMUM.  NO FUNCTIONAL
008200*                 CHANGE.
008300*
008400*****************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-RS6000.
008800 OBJECT-COMPUTER. IBM-RS6000.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300*    ISDNSEL - SHARED SELECT ENTRY FOR THE NORMALIZED WORK FILE,
009400*    SAME COPYBOOK EVERY ISLD PROGRAM USES.
009500     COPY ISDNSEL.
009600*    PRLINE - THE CSV REPORT FILE, NAME BUILT AT RUNTIME IN
009700*    WS-FILENAME, ONE SELECT SERVING ALL FOUR REPORT LEGS.
009800     SELECT PRLINE ASSIGN PRINT WS-FILENAME
009900     STATUS FL-STATUS.
010000 DATA DIVISION.
010100 FILE SECTION.
010200*    ISLDNORM - THE NORMALIZED DECLARATION RECORD.  THIS PROGRAM
010300*    ONLY USES ISD-TGPP-TYPE, ISD-TGPP-NUMBER, ISD-COUNTRY-OF-REG
010400*    AND ISD-DEDUP-KEEP - EVERY OTHER FIELD RIDES ALONG UNUSED.
010500 FD  ISLDNORM-FILE LABEL RECORD STANDARD DATA RECORD ISLDNORM.
010600 01  ISLDNORM.
010700     COPY ISDDCL.
010800*    LINEPR - ONE CSV OUTPUT LINE, SAME LAYOUT AS ISLDCFD'S.
010900 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
011000 01  LINEPR.
011100     05  LP-LABEL                PIC X(60).
011200     05  LP-COMMA                PIC X      VALUE ",".
011300     05  LP-COUNT                PIC Z(8)9.
011400     05  FILLER                  PIC X(09).
011500*    FLAT REDEFINITION FOR THE HEADER-LINE MOVE.
011600 01  LINEPR-FLAT REDEFINES LINEPR PIC X(79).
011700 WORKING-STORAGE SECTION.
011800*    STANDALONE SWITCHES AND SCOPE/DEDUP LEG SELECTORS, BUNDLED
011900*    UNDER ONE 01-GROUP PER THE SHOP'S USUAL STYLE.
012000 01  WORK-FIELDS.
012100     05  FL-STATUS               PIC XX     VALUE SPACE.
012200         88  FL-OK                          VALUE "00".
012300         88  FL-EOF                         VALUE "10".
012400     05  REPLYX                  PIC X      VALUE SPACE.
012500     05  WS-EOF-SWITCH           PIC X      VALUE "N".
012600*        SCOPE CODE - "A" = ALL COUNTRIES, "J" = JAPAN ONLY.
012700     05  WS-SCOPE-CODE           PIC X      VALUE "A".
012800         88  WS-SCOPE-IS-JP                 VALUE "J".
012900*        DEDUP CODE - "P" = PRE-DEDUP, "U" = POST-DEDUP.
013000     05  WS-DEDUP-CODE           PIC X      VALUE "P".
013100         88  WS-DEDUP-IS-POSTDD              VALUE "U".
013200     05  WS-SFD-FOUND            PIC X      VALUE "N".
013300     05  WS-SFD-COUNT-OF-ENTRIES PIC S9(04) COMP-3 VALUE 0.
013400     05  WS-SFD-IDX              PIC S9(04) COMP-3 VALUE 0.
013500     05  WS-SFD-MATCH-IDX        PIC S9(04) COMP-3 VALUE 0.
013600     05  WS-SFD-PASS             PIC S9(04) COMP-3 VALUE 0.
013700     05  WS-RECS-READ            PIC S9(09) COMP-3 VALUE 0.
013800     05  WS-RECS-KEPT            PIC S9(09) COMP-3 VALUE 0.
013900     05  FILLER                  PIC X(10) VALUE SPACES.
014000*    OUTPUT FILE NAME - BUILT ONCE PER LEG IN 0000-BEGIN-RTN.
014100 01  WS-FILENAME.
014200     05  FILLER                  PIC X(08) VALUE "ISLDSFD-".
014300     05  WS-FILENAME-LEG         PIC X(12) VALUE SPACES.
014400     05  FILLER                  PIC X(04) VALUE ".CSV".
014500* RULE PIPELINE STEP 2 - CONCAT(TGPP-TYPE, TGPP-NUMBER -> TSTRNUM)
014600* HOLDS THE COMBINED SPEC LABEL FOR THE RECORD CURRENTLY BEING
014700* PROCESSED - REBUILT EVERY RECORD BY 5220 BELOW BEFORE 5250
014800* SEARCHES/INSERTS ON IT.
014900 01  WS-TSTRNUM-AREA.
015000     05  WS-TSTRNUM              PIC X(15) VALUE SPACES.
015100     05  FILLER                  PIC X(05) VALUE SPACES.
015200*    THE FREQUENCY TABLE ITSELF - ONE ENTRY PER DISTINCT SPEC
015300*    LABEL SEEN SO FAR ON THE CURRENT LEG.  SAME 2000-ENTRY
015400*    CEILING AS ISLDCFD, FOR THE SAME REASON - SPEC NUMBER
015500*    POPULATION IS SMALLER THAN COMPANY POPULATION IN PRACTICE
015600*    BUT THE HEADROOM IS KEPT IDENTICAL FOR CONSISTENCY.
015700 01  WS-SFD-TABLE.
015800     05  WS-SFD-ENTRY OCCURS 2000 TIMES.
015900         10  WS-SFD-LABEL        PIC X(60).
016000         10  WS-SFD-COUNT        PIC S9(09) COMP-3.
016100     05  FILLER                  PIC X(04) VALUE SPACES.
016200*    ONE-ENTRY HOLD AREA FOR THE BUBBLE-SORT SWAP IN 5320 BELOW -
016300*    WHOLE-ENTRY SWAP SO THE LABEL NEVER SEPARATES FROM ITS COUNT.
016400 01  WS-SFD-HOLD-ENTRY.
016500     05  WS-SFD-HOLD-LABEL       PIC X(60).
016600     05  WS-SFD-HOLD-COUNT       PIC S9(09) COMP-3.
016700     05  FILLER                  PIC X(04) VALUE SPACES.
016800*****************************************************************
016900* REPORT LEG INDEX - SAME FOUR LEGS AS ISLDCFD (ALL-PRE, ALL-UQ,
017000* JP-PRE, JP-UQ), DRIVEN BY THE SAME WS-SCOPE-CODE/WS-DEDUP-CODE
017100* PAIR.  SEE ISLDCFD.CBL'S HEADER FOR THE FULL EXPLANATION OF
017200* WHAT PRE/POST-DEDUP MEANS - IT IS NOT REPEATED HERE.
017210*****************************************************************
017220* FIELD CROSS-REFERENCE.  THIS PROGRAM ONLY TOUCHES FOUR FIELDS
017230* OF THE ISLDNORM RECORD - EVERYTHING ELSE ON THE LAYOUT (ISDDCL)
017240* IS THERE FOR OTHER ISLD PROGRAMS AND IS NEVER REFERENCED HERE:
017250*   ISD-TGPP-TYPE       - HALF OF THE GROUPING KEY (SEE 5220).
017260*   ISD-TGPP-NUMBER     - THE OTHER HALF OF THE GROUPING KEY.
017270*   ISD-COUNTRY-OF-REG  - JAPAN-ONLY LEG FILTER (SEE 5210).
017280*   ISD-DEDUP-KEEP      - POST-DEDUP LEG FILTER (SEE 5210).
017290*
017300* PARAGRAPH INDEX, TOP TO BOTTOM:
017310*   0000  MAINLINE - FOUR REPORT LEGS.
017320*   5000  ONE LEG'S PIPELINE (INIT/BUILD/SORT/WRITE).
017330*   5100  CLEAR TABLE AND COUNTERS.
017340*   5200  OPEN AND SCAN ISLDNORM.
017350*   5210  ONE RECORD - SCOPE/DEDUP FILTER, THEN LABEL AND COUNT.
017360*   5220  BUILD THE COMBINED TYPE_NUMBER SPEC LABEL.
017370*   5250  SEARCH-OR-INSERT INTO THE FREQUENCY TABLE.
017380*   5260  ONE TABLE-SEARCH COMPARISON.
017390*   5300  BUBBLE-SORT THE TABLE, HEAVIEST FIRST.
017400*   5310  ONE SORT PASS.
017410*   5320  ONE ADJACENT-PAIR COMPARE/SWAP.
017420*   5400  OPEN, WRITE HEADER AND DETAIL LINES, CLOSE.
017430*   5410  ONE DETAIL LINE.
017440*
017450* KNOWN LIMITATIONS, CARRIED FORWARD RATHER THAN FIXED BECAUSE NO
017460* REQUEST HAS EVER ASKED FOR THEM:
017470*   - WS-TSTRNUM IS 15 BYTES.  A TGPP-TYPE OF "TS"/"TR" PLUS AN
017480*     UNDERSCORE PLUS A TGPP-NUMBER LONGER THAN 12 CHARACTERS
017490*     WOULD TRUNCATE ON THE STRING - NO SPEC NUMBER ISSUED TO
017500*     DATE HAS COME CLOSE TO THAT LENGTH.
017510*   - THE 2000-ENTRY TABLE CEILING IS SHARED WITH ISLDCFD BUT WAS
017520*     NEVER RE-JUSTIFIED FOR SPEC LABELS SPECIFICALLY - IT WAS
017530*     CARRIED OVER FOR CONSISTENCY WHEN THE TSTRNUM STEP WAS
017540*     ADDED IN 2011 AND HAS NEVER COME CLOSE TO BEING HIT.
017550*   - IF A THIRD DOCUMENT TYPE IS EVER ISSUED BESIDES TS AND TR,
017560*     NO CODE CHANGE IS NEEDED HERE - TGPP-TYPE IS CARRIED
017570*     THROUGH AS FREE TEXT, NOT VALIDATED AGAINST A LIST.
017580*****************************************************************
017600 PROCEDURE DIVISION.
017610*****************************************************************
017620* MAINLINE.  RUNS THE FOUR REPORT LEGS BACK TO BACK AND STOPS.
017630*****************************************************************
017640 0000-BEGIN-RTN.
017900     MOVE "A" TO WS-SCOPE-CODE.
018000     MOVE "P" TO WS-DEDUP-CODE.
018100     MOVE "ALL-PRE" TO WS-FILENAME-LEG.
018200     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
018300
018400     MOVE "A" TO WS-SCOPE-CODE.
018500     MOVE "U" TO WS-DEDUP-CODE.
018600     MOVE "ALL-UQ" TO WS-FILENAME-LEG.
018700     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
018800
018900     MOVE "J" TO WS-SCOPE-CODE.
019000     MOVE "P" TO WS-DEDUP-CODE.
019100     MOVE "JP-PRE" TO WS-FILENAME-LEG.
019200     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
019300
019400     MOVE "J" TO WS-SCOPE-CODE.
019500     MOVE "U" TO WS-DEDUP-CODE.
019600     MOVE "JP-UQ" TO WS-FILENAME-LEG.
019700     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
019800
019900     STOP RUN.
020000
020100*****************************************************************
020200* 5000-RUN-ONE-REPORT-RTN - CLEAR THE TABLE, READ AND ACCUMULATE,
020300* SORT HEAVIEST FIRST, WRITE THE CSV.  ONE CALL PER LEG.
020400*****************************************************************
020500 5000-RUN-ONE-REPORT-RTN.
020600     PERFORM 5100-INIT-TABLE-RTN THRU 5100-EXIT.
020700     PERFORM 5200-BUILD-TABLE-RTN THRU 5200-EXIT.
020800     PERFORM 5300-SORT-TABLE-RTN THRU 5300-EXIT.
020900     PERFORM 5400-WRITE-REPORT-RTN THRU 5400-EXIT.
021000 5000-EXIT. EXIT.
021100
021200* CLEARS THE FREQUENCY TABLE AND THE PER-LEG COUNTERS BEFORE
021300* EACH LEG RUNS.
021400 5100-INIT-TABLE-RTN.
021500     INITIALIZE WS-SFD-TABLE.
021600     MOVE 0 TO WS-SFD-COUNT-OF-ENTRIES.
021700     MOVE 0 TO WS-RECS-READ.
021800     MOVE 0 TO WS-RECS-KEPT.
021900     MOVE "N" TO WS-EOF-SWITCH.
022000 5100-EXIT. EXIT.
022100
022200* SEQUENTIAL SCAN OF THE NORMALIZED WORK FILE, ONE FULL PASS PER
022300* LEG.  ABENDS ON OPEN FAILURE RATHER THAN PRODUCING A REPORT
022400* AGAINST NO DATA - SEE ISLDCFD'S EQUIVALENT PARAGRAPH FOR WHY.
022500 5200-BUILD-TABLE-RTN.
022600     OPEN INPUT ISLDNORM-FILE.
022700     IF NOT FL-OK
022800         DISPLAY "ISLDNORM OPEN FAILED (SFD): " FL-STATUS
022900         STOP RUN.
023000     PERFORM 5210-READ-LOOP-RTN THRU 5210-EXIT
023100         UNTIL WS-EOF-SWITCH = "Y".
023200     CLOSE ISLDNORM-FILE.
023300 5200-EXIT. EXIT.
023400
023500* ONE RECORD OF THE SCAN.  SKIPS THE SAME TWO CASES ISLDCFD
023600* SKIPS - WRONG SCOPE, OR A DEDUP-GROUP DROP ON A POST-DEDUP LEG
023700* - THEN BUILDS THE COMBINED SPEC LABEL (5220) BEFORE COUNTING
023800* IT INTO THE TABLE (5250).  THE LABEL MUST BE BUILT BEFORE THE
023900* TABLE LOOKUP, NOT AFTER, SINCE 5250 SEARCHES ON WS-TSTRNUM.
024000 5210-READ-LOOP-RTN.
024100     READ ISLDNORM-FILE NEXT
024200         AT END
024300             MOVE "Y" TO WS-EOF-SWITCH
024400             GO TO 5210-EXIT.
024500     ADD 1 TO WS-RECS-READ.
024600     IF WS-SCOPE-IS-JP AND ISD-COUNTRY-OF-REG NOT = "JP JAPAN"
024700         GO TO 5210-EXIT.
024800     IF WS-DEDUP-IS-POSTDD AND ISD-DEDUP-IS-DROP
024900         GO TO 5210-EXIT.
025000     ADD 1 TO WS-RECS-KEPT.
025100     PERFORM 5220-BUILD-TSTRNUM-RTN THRU 5220-EXIT.
025200     PERFORM 5250-ADD-TO-TABLE-RTN THRU 5250-EXIT.
025300 5210-EXIT. EXIT.
025400
025500* RULE PIPELINE STEP 2 - TSTRNUM = TGPP-TYPE + "_" + TGPP-NUMBER.
025600* TRAILING BLANKS ARE STRIPPED OFF EACH PIECE BEFORE THE JOIN, OR
025700* THE LABEL COMES OUT PADDED TO THE RAW FIELD WIDTHS INSTEAD OF
025800* THE SHORT FORM ("TS_38.331") THE OTHER REPORTS EXPECT.  SEE
025900* THE 03/02/2026 RQ-88073 MODIFICATION ABOVE - BEFORE THAT FIX
026000* THIS PARAGRAPH MOVED THE TWO RAW FIELDS STRAIGHT ACROSS WITH
026100* NO DELIMITER AND NO TRIM.
026200 5220-BUILD-TSTRNUM-RTN.
026300     MOVE SPACES TO WS-TSTRNUM.
026400     STRING ISD-TGPP-TYPE   DELIMITED BY SPACE
026500            "_"             DELIMITED BY SIZE
026600            ISD-TGPP-NUMBER DELIMITED BY SPACE
026700         INTO WS-TSTRNUM.
026800 5220-EXIT. EXIT.
026900
027000* LINEAR SEARCH-OR-INSERT WITH AN OVERFLOW GUARD, IDENTICAL LOGIC
027100* TO ISLDCFD'S 5250 EXCEPT THE KEY BEING SEARCHED IS WS-TSTRNUM
027200* INSTEAD OF THE COMPANY LEGAL NAME.
027300 5250-ADD-TO-TABLE-RTN.
027400     MOVE "N" TO WS-SFD-FOUND.
027500     PERFORM 5260-SEARCH-ONE-RTN THRU 5260-EXIT
027600         VARYING WS-SFD-IDX FROM 1 BY 1
027700         UNTIL WS-SFD-IDX > WS-SFD-COUNT-OF-ENTRIES
027800            OR WS-SFD-FOUND = "Y".
027900     IF WS-SFD-FOUND = "Y"
028000         ADD 1 TO WS-SFD-COUNT (WS-SFD-MATCH-IDX)
028100     ELSE
028200         ADD 1 TO WS-SFD-COUNT-OF-ENTRIES
028300*        OVERFLOW GUARD - SAME 2000-ENTRY CEILING AS ISLDCFD.
028400         IF WS-SFD-COUNT-OF-ENTRIES > 2000
028500             DISPLAY "ISLDSFD SPEC TABLE SIZE ERROR"
028600             ACCEPT REPLYX
028700             STOP RUN
028800         END-IF
028900         MOVE WS-TSTRNUM
029000             TO WS-SFD-LABEL (WS-SFD-COUNT-OF-ENTRIES)
029100         MOVE 1 TO WS-SFD-COUNT (WS-SFD-COUNT-OF-ENTRIES).
029200 5250-EXIT. EXIT.
029300
029400* ONE COMPARISON OF 5250'S SEARCH LOOP - MATCHES ON THE FULL
029500* COMBINED SPEC LABEL, NOT THE RAW TYPE/NUMBER FIELDS SEPARATELY.
029600 5260-SEARCH-ONE-RTN.
029700     IF WS-SFD-LABEL (WS-SFD-IDX) = WS-TSTRNUM
029800         MOVE "Y" TO WS-SFD-FOUND
029900         MOVE WS-SFD-IDX TO WS-SFD-MATCH-IDX.
030000 5260-EXIT. EXIT.
030100
030200* BUBBLE SORT, COUNT DESCENDING, WHOLE-ENTRY SWAP - SAME APPROACH
030300* AND SAME JUSTIFICATION (SMALL TABLE, NIGHTLY BATCH WINDOW) AS
030400* ISLDCFD.
030500 5300-SORT-TABLE-RTN.
030600     PERFORM 5310-SORT-PASS-RTN THRU 5310-EXIT
030700         VARYING WS-SFD-PASS FROM 1 BY 1
030800         UNTIL WS-SFD-PASS >= WS-SFD-COUNT-OF-ENTRIES.
030900 5300-EXIT. EXIT.
031000
031100* ONE FULL PASS OF THE BUBBLE SORT.
031200 5310-SORT-PASS-RTN.
031300     PERFORM 5320-SORT-COMPARE-RTN THRU 5320-EXIT
031400         VARYING WS-SFD-IDX FROM 1 BY 1
031500         UNTIL WS-SFD-IDX >= WS-SFD-COUNT-OF-ENTRIES.
031600 5310-EXIT. EXIT.
031700
031800* ONE ADJACENT-PAIR COMPARE AND SWAP - WHOLE ENTRY, VIA
031900* WS-SFD-HOLD-ENTRY, SO THE LABEL STAYS WITH ITS OWN COUNT.
032000 5320-SORT-COMPARE-RTN.
032100     IF WS-SFD-COUNT (WS-SFD-IDX) < WS-SFD-COUNT (WS-SFD-IDX + 1)
032200         MOVE WS-SFD-ENTRY (WS-SFD-IDX)   TO WS-SFD-HOLD-ENTRY
032300         MOVE WS-SFD-ENTRY (WS-SFD-IDX + 1)
032400             TO WS-SFD-ENTRY (WS-SFD-IDX)
032500         MOVE WS-SFD-HOLD-ENTRY
032600             TO WS-SFD-ENTRY (WS-SFD-IDX + 1).
032700 5320-EXIT. EXIT.
032800
032900* OPENS THE CSV, WRITES THE HEADER LINE, THEN ONE DETAIL LINE PER
033000* TABLE ENTRY IN SORTED ORDER.  ABENDS ON OPEN FAILURE.
033100 5400-WRITE-REPORT-RTN.
033200     OPEN OUTPUT PRLINE.
033300     IF NOT FL-OK
033400         DISPLAY "PRLINE OPEN FAILED (SFD): " FL-STATUS
033500         STOP RUN.
033600     MOVE SPACES TO LINEPR-FLAT.
033700     MOVE "label,count" TO LINEPR-FLAT.
033800     WRITE LINEPR AFTER ADVANCING 1.
033900     PERFORM 5410-WRITE-ONE-LINE-RTN THRU 5410-EXIT
034000         VARYING WS-SFD-IDX FROM 1 BY 1
034100         UNTIL WS-SFD-IDX > WS-SFD-COUNT-OF-ENTRIES.
034200     CLOSE PRLINE.
034300     DISPLAY "ISLDSFD " WS-FILENAME-LEG " READ "
034400             WS-RECS-READ " KEPT " WS-RECS-KEPT
034500             " GROUPS " WS-SFD-COUNT-OF-ENTRIES.
034600 5400-EXIT. EXIT.
034700
034800* ONE DETAIL LINE - LABEL, COMMA, ZERO-SUPPRESSED COUNT.
034900 5410-WRITE-ONE-LINE-RTN.
035000     MOVE SPACES TO LINEPR.
035100     MOVE WS-SFD-LABEL (WS-SFD-IDX) TO LP-LABEL.
035200     MOVE WS-SFD-COUNT (WS-SFD-IDX) TO LP-COUNT.
035300     WRITE LINEPR AFTER ADVANCING 1.
035400 5410-EXIT. EXIT.
