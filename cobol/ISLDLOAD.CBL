000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ISLDLOAD.
000300 AUTHOR. R. PELLETIER.
000400 INSTALLATION. STANDARDS COMPLIANCE - IPR DECLARATIONS GROUP.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE SCG.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* LOADS THE ISLD DECLARATION EXPORT, ASSIGNS THE SOURCE ROW
001200* NUMBER, NORMALIZES EVERY FIELD, AND MARKS THE FIRST-OCCURRING
001300* RECORD OF EACH DECLARATION GROUP (DIPG-PATF-ID) AS THE ONE THE
001400* "_UQ" REPORTS KEEP.  THIS IS THE ONLY PROGRAM THAT WRITES THE
001500* NORMALIZED WORK FILE - EVERY OTHER ISLD PROGRAM ONLY READS IT.
001600*
001700* THIS JOB RUNS FIRST IN THE ISLD NIGHTLY STREAM, AHEAD OF
001800* ISLDCFD, ISLDSFD, ISLDTOPN AND ISLDPREV.  IF THIS JOB ABENDS OR
001900* IS SKIPPED, ISLDNORM STILL HOLDS YESTERDAY'S DATA AND EVERY
002000* DOWNSTREAM REPORT WILL RUN AGAINST STALE DECLARATIONS WITHOUT
002100* ANY WARNING - THE DOWNSTREAM JOBS DO NOT CHECK A RUN DATE ON
002200* THE WORK FILE.  OPERATIONS - CONFIRM THE "RECORDS WRITTEN"
002300* COUNT ON THE JOB LOG IS NONZERO BEFORE RELEASING THE REST OF
002400* THE STREAM.
002500*
002600* INPUT IS THE RAW FLAT-FILE EXTRACT FROM THE IPR DECLARATIONS
002700* SYSTEM (ISLD-EXPORT-FILE, COPYBOOK ISDRAW) - ONE LINE PER
002800* DECLARATION, FIXED-WIDTH, LINE SEQUENTIAL, NO HEADER RECORD.
002900* THE FIRST DATA LINE FROM THE EXTRACT VENDOR IS ALWAYS A COLUMN
003000* HEADER ROW, NOT A DECLARATION - IT IS SKIPPED BELOW WITHOUT
003100* COUNTING IT AS EITHER A GOOD OR A BAD RECORD.
003200*
003300* OUTPUT IS THE NORMALIZED WORK FILE (ISLDNORM-FILE, COPYBOOK
003400* ISDDCL) - INDEXED BY THE ASSIGNED SRC-ROWNUM, WITH DIPG-PATF-ID
003500* CARRIED AS AN ALTERNATE KEY WITH DUPLICATES SO THE SECOND PASS
003600* BELOW CAN WALK EACH DECLARATION GROUP TOGETHER.
003700*****************************************************************
003800*  MODIFICATION HISTORY:
003900*
004000*   WRITTEN:  03/14/1988
004100*   PROGRAMMER: R. PELLETIER
004200*   MODIFICATION: ORIGINAL VERSION.  LOADED THE DECLARATION
004300*                 EXTRACT AND CARRIED 2G AND 3G RELEVANCE FLAGS
004400*                 ONLY - THERE WAS NO 4G OR 5G YET.
004500*
004600*   MODIFIED: 11/02/1991
004700*   PROGRAMMER: R. PELLETIER
004800*   MODIFICATION: ADDED COMPANY LEGAL NAME PUNCTUATION STRIP -
004900*                 LICENSING WAS MATCHING NAMES ACROSS FILES AND
005000*                 THE COMMAS AND PERIODS WERE BREAKING THE MATCH.
005100*                 THE STRIP RUNS AFTER THE WHITESPACE CLEANUP SO
005200*                 A NAME LIKE "SMITH, JONES  &  CO." COLLAPSES TO
005300*                 ONE CLEAN STRING INSTEAD OF LEAVING A DOUBLE
005400*                 BLANK WHERE THE COMMA USED TO SIT.
005500*
005600*   MODIFIED: 06/30/1994
005700*   PROGRAMMER: D. OKONKWO
005800*   MODIFICATION: ADDED REFLECTED-DATE AND PBPA-APP-DATE COLUMNS
005900*                 TO THE EXTRACT LAYOUT (ISDRAW).
006000*
006100*   MODIFIED: 12/09/1998
006200*   PROGRAMMER: D. OKONKWO
006300*   MODIFICATION: Y2K - THE OLD DATE TRUNCATION KEPT THE 2-DIGIT
006400*                 YEAR OFF SOME UPSTREAM FEEDS AND SILENTLY
006500*                 WINDOWED IT.  DATE FIELDS ARE NOW CARRIED AS A
006600*                 FULL 10-CHARACTER YYYY-MM-DD AND TRUNCATED FROM
006700*                 THE LEFT 10 OF WHATEVER CAME IN, NO WINDOWING.
006800*                 EVERY FEED VENDOR WAS NOTIFIED TO SEND 4-DIGIT
006900*                 YEARS BEFORE THIS WAS CUT OVER; NO WINDOWING
007000*                 LOGIC WAS ADDED BECAUSE THE COMMITTEE DECIDED A
007100*                 SILENT WINDOW WAS EXACTLY THE BUG BEING FIXED.
007200*
007300*   MODIFIED: 04/18/2003
007400*   PROGRAMMER: D. OKONKWO
007500*   MODIFICATION: ADDED ESS-TO-STANDARD FLAG CONVERSION - LEGAL
007600*                 WANTS ESSENTIALITY SEPARATE FROM GENERATION.
007700*
007800*   MODIFIED: 09/25/2011
007900*   PROGRAMMER: M. FENSTERMACHER
008000*   MODIFICATION: ADDED TGPP-TYPE (TS/TR) TO THE EXTRACT - PRIOR
008100*                 TO THIS THE JOB ASSUMED EVERYTHING WAS A TS.
008200*
008300*   MODIFIED: 05/06/2015
008400*   PROGRAMMER: M. FENSTERMACHER
008500*   MODIFICATION: ADDED GEN-4G FLAG CONVERSION.
008600*
008700*   MODIFIED: 08/19/2019
008800*   PROGRAMMER: M. FENSTERMACHER
008900*   MODIFICATION: ADDED GEN-5G FLAG CONVERSION.  RQ-71190.
009000*
009100*   MODIFIED: 02/09/2026                                           RQ-8804
009200*   PROGRAMMER: T. AKUTAGAWA
009300*   MODIFICATION: RQ-88041 REWORKED THE UNKNOWN-FLAG BRANCH TO     RQ88041
009400*                 GO TO -1 INSTEAD OF 0 - THE OLD BEHAVIOR WAS
009500*                 QUIETLY COUNTING "UNKNOWN" DECLARATIONS AS "NO"
009600*                 IN THE FREQUENCY REPORTS.  ALSO ADDED THE
009700*                 SECOND-PASS DEDUP-KEEP MARK (SEE RQ-88052
009800*                 BELOW) SO ISLDCFD/ISLDSFD/ISLDTOPN DO NOT EACH
009900*                 HAVE TO WALK THE ALTERNATE KEY THEMSELVES.
010000*   MODIFIED: 02/14/2026                                           RQ88052
010100*   PROGRAMMER: T. AKUTAGAWA
010200*   MODIFICATION: RQ-88052 ADDED ISD-DEDUP-KEEP SECOND PASS AND    RQ88052
010300*                 THE SIGNATURE-DATE PLAUSIBILITY GUARD BELOW.
010400*                 BEFORE THIS CHANGE EVERY REPORT PROGRAM RAN ITS
010500*                 OWN ALTERNATE-KEY PASS AND COULD DISAGREE WITH
010600*                 EACH OTHER ON WHICH ROW OF A GROUP WAS "FIRST"
010700*                 IF TWO JOBS RAN AGAINST THE FILE AT SLIGHTLY
010800*                 DIFFERENT TIMES.  ONE PASS, ONE ANSWER, WRITTEN
010900*                 BACK ONTO THE RECORD ITSELF.
011000*
011100*   MODIFIED: 03/02/2026                                           RQ88073
011200*   PROGRAMMER: T. AKUTAGAWA
011300*   MODIFICATION: RQ-88073 STANDARDS AUDIT - FL-STATUS, REPLYX,    RQ88073
011400*                 WS-EOF-SWITCH, WS-DEDUP-EOF-SWITCH AND
011500*                 WS-DATE-RANGE-BAD WERE FILED AS 01-LEVEL ITEMS
011600*                 WITH NO GROUP UNDER THEM.  RECLASSED TO 77-LEVEL
011700*                 PER THE AUDIT'S NEW NUMBERING RULE FOR ANY
011800*                 SWITCH OR COUNTER NOT CARRIED INSIDE A GROUP.
011900*                 NO FUNCTIONAL CHANGE - THIS WAS PURELY A DATA
012000*                 DIVISION HOUSEKEEPING PASS, ONE OF SEVERAL RUN
012100*                 ACROSS THE WHOLE ISLD SUITE THIS QUARTER.
012200*
012300*****************************************************************
012400 ENVIRONMENT DIVISION.
012500 CONFIGURATION SECTION.
012600 SOURCE-COMPUTER. IBM-RS6000.
012700 OBJECT-COMPUTER. IBM-RS6000.
012800 SPECIAL-NAMES.
012900     C01 IS TOP-OF-FORM.
013000 INPUT-OUTPUT SECTION.
013100 FILE-CONTROL.
013200*    RAW EXPORT COMES IN LINE SEQUENTIAL - IT IS A FLAT FILE OFF
013300*    THE IPR DECLARATIONS SYSTEM'S NIGHTLY EXTRACT JOB, NOT AN
013400*    ISLD-OWNED FILE, SO NO ALTERNATE KEYS APPLY TO IT.
013500     SELECT ISLD-EXPORT-FILE ASSIGN TO ISLDEXPI
013600     FILE STATUS IS FL-STATUS
013700     ORGANIZATION IS LINE SEQUENTIAL.
013800*    ISDNSEL CARRIES THE NORMALIZED WORK FILE'S SELECT ENTRY -
013900*    SHARED WITH EVERY DOWNSTREAM PROGRAM SO THE PRIMARY AND
014000*    ALTERNATE KEY DEFINITIONS CANNOT DRIFT BETWEEN PROGRAMS.
014100     COPY ISDNSEL.
014200 DATA DIVISION.
014300 FILE SECTION.
014400*    ISLD-EXPORT-RECORD IS THE PRE-NORMALIZATION SHAPE, FIELD
014500*    FOR FIELD AS THE VENDOR EXTRACT SENDS IT - EVERY FIELD HERE
014600*    IS RAW TEXT, NO VALIDATION, NO DEFAULTING.  SEE ISDRAW.
014700 FD  ISLD-EXPORT-FILE
014800     RECORDING MODE IS F
014900     BLOCK CONTAINS 0 RECORDS
015000     LABEL RECORDS ARE STANDARD.
015100 01  ISLD-EXPORT-RECORD.
015200     COPY ISDRAW.
015300*    ISLDNORM IS THE POST-NORMALIZATION SHAPE EVERY OTHER ISLD
015400*    PROGRAM READS.  SEE ISDDCL FOR THE KEY GROUPS AND THE
015500*    DEDUP-KEEP INDICATOR THIS PROGRAM SETS BELOW.
015600 FD  ISLDNORM-FILE LABEL RECORD STANDARD DATA RECORD ISLDNORM.
015700 01  ISLDNORM.
015800     COPY ISDDCL.
015900 WORKING-STORAGE SECTION.
016000*    STANDALONE SWITCHES AND FILE STATUS - 77-LEVEL PER RQ-88073.
016100 77  FL-STATUS                   PIC XX     VALUE SPACE.
016200     88  FL-OK                              VALUE "00".
016300     88  FL-EOF                             VALUE "10".
016400 77  REPLYX                      PIC X      VALUE SPACE.
016500 77  WS-EOF-SWITCH               PIC X      VALUE "N".
016600 77  WS-DEDUP-EOF-SWITCH         PIC X      VALUE "N".
016700 77  WS-DATE-RANGE-BAD           PIC X      VALUE "N".
016800*    RUN COUNTERS - PRINTED ON THE JOB LOG AT 9000-CLOSE-RTN SO
016900*    OPERATIONS CAN SPOT A SHORT RUN WITHOUT OPENING THE OUTPUT.
017000 01  WS-COUNTERS.
017100     05  WS-LINES-READ           PIC S9(9)  COMP-3 VALUE 0.
017200     05  WS-BAD-COUNT            PIC S9(9)  COMP-3 VALUE 0.
017300     05  WS-RECS-WRITTEN         PIC S9(9)  COMP-3 VALUE 0.
017400     05  WS-DEDUP-PASS-COUNT     PIC S9(9)  COMP-3 VALUE 0.
017500     05  WS-SRC-ROWNUM-CTR       PIC S9(9)  COMP-3 VALUE 0.
017600     05  FILLER                  PIC X(05)  VALUE SPACES.
017700*    HOLDS THE DIPG-PATF-ID OF THE GROUP CURRENTLY BEING WALKED
017800*    BY THE SECOND (DEDUP-MARK) PASS - SEE 3100 BELOW.
017900 01  WS-KEEP-DIPG-PATF-ID        PIC X(20)  VALUE SPACES.
018000*    SIGNATURE-DATE PLAUSIBILITY WINDOW - RQ-88052.  ANYTHING
018100*    OUTSIDE THIS RANGE IS TREATED AS UNPARSEABLE, NOT LOADED
018200*    AS A NORMALIZED VALUE.  WIDENED DELIBERATELY BEYOND ANY
018300*    REAL DECLARATION DATE SO A GENUINE OUT-OF-RANGE ROW STANDS
018400*    OUT AS A FEED PROBLEM RATHER THAN A BORDERLINE CASE.
018500 01  WS-SIG-DATE-LOW-BOUND       PIC X(10)  VALUE "1978-01-01".
018600 01  WS-SIG-DATE-HIGH-BOUND      PIC X(10)  VALUE "2099-12-31".
018700*    WORK AREAS FOR THE Y/N/1/0 FLAG CONVERSION (RULE 4 BELOW).
018800 01  WS-FLAG-TEXT                PIC X(05)  VALUE SPACES.
018900 01  WS-FLAG-TEXT-UC             PIC X(05)  VALUE SPACES.
019000 01  WS-FLAG-RESULT              PIC S9     VALUE 0.
019100*    WORK AREA FOR THE WHITESPACE-COLLAPSE / PUNCTUATION-STRIP
019200*    ROUTINES (RULES 1 AND 2 BELOW) - ONE SHARED SCRATCH BUFFER
019300*    REUSED FOR EVERY FIELD SINCE ONLY ONE FIELD IS EVER BEING
019400*    CLEANED AT A TIME.
019500 01  WS-TRIM-WORK.
019600     05  WS-TRIM-IN              PIC X(60)  VALUE SPACES.
019700     05  WS-TRIM-OUT             PIC X(60)  VALUE SPACES.
019800     05  WS-TRIM-I               PIC S9(04) COMP-3 VALUE 0.
019900     05  WS-TRIM-J               PIC S9(04) COMP-3 VALUE 0.
020000     05  WS-TRIM-CH              PIC X      VALUE SPACE.
020100     05  WS-TRIM-PREV-WAS-SPACE  PIC X      VALUE "Y".
020200     05  FILLER                  PIC X(05)  VALUE SPACES.
020300*    RUN DATE, STAMPED ON THE JOB LOG AT CLOSE - NOT WRITTEN TO
020400*    THE OUTPUT FILE, JUST FOR THE OPERATOR'S BENEFIT.
020500 01  WS-CURRENT-DATE-ACCEPT      PIC 9(06)  VALUE 0.
020600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-ACCEPT.
020700     05  WS-RUN-YY               PIC 99.
020800     05  WS-RUN-MM               PIC 99.
020900     05  WS-RUN-DD               PIC 99.
020901*****************************************************************
020902* RULE PIPELINE INDEX AND FIELD CROSS-REFERENCE.
020903* THIS BLOCK IS MAINTENANCE DOCUMENTATION ONLY - NOTHING BELOW
020904* THIS POINT IS COMPILED.  IT EXISTS SO THE NEXT PROGRAMMER TO
020905* TOUCH THIS JOB DOES NOT HAVE TO RE-DERIVE THE RAW-TO-ISD FIELD
020906* MAPPING OR THE RULE ORDER FROM SCRATCH BY READING THE WHOLE
020907* PROCEDURE DIVISION FIRST.
020908*
020909* RAW EXTRACT FIELD (ISDRAW)      ->  NORMALIZED FIELD (ISDDCL)
020910* ------------------------------      -----------------------
020911* RAW-DIPG-PATF-ID                ->  ISD-DIPG-PATF-ID
020912* RAW-COMP-LEGAL-NAME             ->  ISD-COMP-LEGAL-NAME
020913* RAW-TGPP-TYPE                   ->  ISD-TGPP-TYPE
020914* RAW-TGPP-NUMBER                 ->  ISD-TGPP-NUMBER
020915* RAW-GEN-2G                      ->  ISD-GEN-2G
020916* RAW-GEN-3G                      ->  ISD-GEN-3G
020917* RAW-GEN-4G                      ->  ISD-GEN-4G
020918* RAW-GEN-5G                      ->  ISD-GEN-5G
020919* RAW-ESS-TO-STANDARD             ->  ISD-ESS-TO-STANDARD
020920* RAW-COUNTRY-OF-REG              ->  ISD-COUNTRY-OF-REG
020921* RAW-IPRD-SIGNATURE-DATE         ->  ISD-IPRD-SIGNATURE-DATE
020922* RAW-REFLECTED-DATE              ->  ISD-REFLECTED-DATE
020923* RAW-PBPA-APP-DATE               ->  ISD-PBPA-APP-DATE
020924* (NONE - ASSIGNED BY 2900)       ->  ISD-SRC-ROWNUM
020925* (NONE - ASSIGNED BY 3100)       ->  ISD-DEDUP-KEEP
020926*
020927* RULE ORDER APPLIED BY 2100-NORMALIZE-RECORD-RTN, IN SEQUENCE:
020928*   RULE 1 - WHITESPACE CLEANUP           .... 2111/2112/2113/2114
020929*   (COMPANY NAME, TGPP TYPE, DATES ETC.
020930*    MOVED TO ISD- FIELDS BETWEEN RULE 1
020931*    AND RULE 2 - SEE 2100 ITSELF)
020932*   RULE 2 - COMPANY NAME PUNCTUATION      .... 2120/2121
020933*   RULE 3 - DATE TRUNCATION TO 10 BYTES   .... 2130
020934*   RULE 4 - Y/N/1/0/UNKNOWN FLAG CONVERT  .... 2140/2141
020935*   RULE 5 - DEFAULT MISSING TO TEXT "-1"  .... 2150
020936* RUN SEPARATELY, AFTER NORMALIZATION, BACK IN 2000-LOAD-RTN:
020937*   RQ-88052 SIGNATURE-DATE PLAUSIBILITY   .... 2160
020938*
020939* FILE STATUS CODES ACTUALLY SEEN AGAINST THIS JOB IN PRODUCTION,
020940* FOR THE BENEFIT OF WHOEVER IS PAGED WHEN THE JOB ABENDS:
020941*   "00" - SUCCESSFUL COMPLETION, EXPECTED ON EVERY GOOD I/O.
020942*   "10" - AT END, EXPECTED WHEN THE READ LOOPS EXHAUST INPUT.
020943*   "23" - SEEN AT 3000-DEDUP-MARK-RTN'S START WHEN THE OUTPUT
020944*          FILE ENDED UP WITH ZERO RECORDS - USUALLY MEANS THE
020945*          UPSTREAM EXTRACT WAS EMPTY OR ALL ROWS WERE BLANK-KEY.
020946*   "35" - SEEN ON OPEN INPUT WHEN ISLDEXPI WAS NOT ALLOCATED -
020947*          CHECK THE JCL/CONTROL CARD BEFORE CALLING THE VENDOR.
020948*   "37" - SEEN ON OPEN I-O AT 3000 IF THE DATASET'S ORGANIZATION
020949*          ATTRIBUTES DO NOT MATCH WHAT WAS USED ON OPEN OUTPUT.
020950*
020951* KNOWN LIMITATIONS, CARRIED FORWARD RATHER THAN FIXED BECAUSE NO
020952* REQUEST HAS EVER ASKED FOR THEM:
020953*   - THE COLLAPSE/TRIM ROUTINES (2113/2114) OPERATE ON A FIXED
020954*     60-BYTE WORK AREA.  A RAW FIELD LONGER THAN 60 BYTES WOULD
020955*     BE SILENTLY TRUNCATED - NONE OF THE CURRENT ISDRAW FIELDS
020956*     ARE DEFINED THAT WIDE, SO THIS HAS NEVER SURFACED.
020957*   - THE SIGNATURE-DATE PLAUSIBILITY WINDOW (1978-01-01 THROUGH
020958*     2099-12-31) IS A STRING COMPARE ON YYYY-MM-DD TEXT, NOT A
020959*     CALENDAR CHECK - "2015-02-30" WOULD PASS THE RANGE TEST EVEN
020960*     THOUGH FEBRUARY NEVER HAS A 30TH.  ACCEPTABLE BECAUSE THE
020961*     GUARD IS LOOKING FOR GROSSLY WRONG DATES, NOT MALFORMED ONES.
020962*   - THE PUNCTUATION STRIP IN RULE 2 ONLY REMOVES COMMAS AND
020963*     PERIODS.  SEMICOLONS, APOSTROPHES AND AMPERSANDS ARE LEFT
020964*     ALONE ON PURPOSE - LEGAL CONFIRMED THOSE DO NOT INTERFERE
020965*     WITH THE LICENSING NAME MATCH THAT DROVE THE 11/02/1991
020966*     CHANGE.
020967*
020968* IF A SIXTH GENERATION FLAG IS EVER ADDED TO THE FEED, THE
020969* PATTERN TO FOLLOW IS: ADD THE RAW FIELD TO ISDRAW, ADD THE
020970* NORMALIZED FIELD TO ISDDCL, ADD ONE MORE TRIM CALL IN 2111,
020971* AND ADD ONE MORE CONVERT CALL IN 2140 - DO NOT WRITE A SEPARATE
020972* CONVERSION PARAGRAPH FOR IT; 2141 IS ALREADY GENERIC OVER ANY
020973* FIVE-BYTE TEXT FLAG.
020974*****************************************************************
021000 PROCEDURE DIVISION.
021100*****************************************************************
021200* MAINLINE.  OPEN, LOAD/NORMALIZE EVERY GOOD RECORD, RUN THE
021300* ALTERNATE-KEY DEDUP-MARK PASS, CLOSE.  ONE PASS OVER THE INPUT
021400* AND ONE PASS OVER THE OUTPUT - NO SORT STEP IS NEEDED BECAUSE
021500* THE ALTERNATE KEY DOES THE ORDERING FOR US.
021600*****************************************************************
021700 0000-BEGIN-RTN.
021800     PERFORM 1000-OPEN-RTN THRU 1000-EXIT.
021900     PERFORM 2000-LOAD-RTN THRU 2000-EXIT
022000         UNTIL WS-EOF-SWITCH = "Y".
022100     PERFORM 3000-DEDUP-MARK-RTN THRU 3000-EXIT.
022200     PERFORM 9000-CLOSE-RTN THRU 9000-EXIT.
022300     STOP RUN.
022400
022500*****************************************************************
022600* 1000-OPEN-RTN - OPENS BOTH FILES.  ABENDS THE JOB (STOP RUN)
022700* RATHER THAN LIMPING ALONG IF EITHER OPEN FAILS - A LOAD RUN
022800* AGAINST A MISSING OR UNREADABLE EXTRACT IS WORSE THAN NO RUN
022900* AT ALL, SINCE IT WOULD LEAVE THE STREAM THINKING TODAY'S DATA
023000* LOADED WHEN IT DID NOT.
023100*****************************************************************
023200 1000-OPEN-RTN.
023300     ACCEPT WS-CURRENT-DATE-ACCEPT FROM DATE.
023400     OPEN INPUT ISLD-EXPORT-FILE.
023500     IF NOT FL-OK
023600         DISPLAY "ISLD-EXPORT OPEN FAILED: " FL-STATUS
023700         STOP RUN.
023800     OPEN OUTPUT ISLDNORM-FILE.
023900     IF NOT FL-OK
024000         DISPLAY "ISLDNORM OPEN FAILED:    " FL-STATUS
024100         STOP RUN.
024200 1000-EXIT. EXIT.
024300
024400*****************************************************************
024500* 2000-LOAD-RTN - ONE ITERATION PER INPUT LINE.  SKIPS THE
024600* VENDOR'S COLUMN-HEADER LINE (ALWAYS LINE 1, NEVER COUNTED AS
024700* GOOD OR BAD), DROPS BLANK-KEY ROWS AND OUT-OF-RANGE SIGNATURE
024800* DATES INTO THE BAD-RECORD COUNT, AND WRITES EVERYTHING ELSE TO
024900* THE NORMALIZED WORK FILE.
025000*****************************************************************
025100 2000-LOAD-RTN.
025200     READ ISLD-EXPORT-FILE
025300         AT END
025400             MOVE "Y" TO WS-EOF-SWITCH
025500             GO TO 2000-EXIT.
025600     ADD 1 TO WS-LINES-READ.
025700*    LINE 1 IS THE VENDOR'S COLUMN-HEADER ROW, NOT DATA.
025800     IF WS-LINES-READ = 1
025900         GO TO 2000-EXIT.
026000*    NO DECLARATION KEY, NO RECORD - CANNOT DEDUP OR REPORT ON
026100*    A ROW WE CANNOT KEY.
026200     IF RAW-DIPG-PATF-ID = SPACES
026300         ADD 1 TO WS-BAD-COUNT
026400         GO TO 2000-EXIT.
026500     PERFORM 2100-NORMALIZE-RECORD-RTN THRU 2100-EXIT.
026600     PERFORM 2160-VALIDATE-DATE-RANGE-RTN THRU 2160-EXIT.
026700*    RQ-88052 - AN IMPLAUSIBLE SIGNATURE DATE IS TREATED AS A
026800*    LOAD FAILURE, NOT WRITTEN TO ISLDNORM WITH A BAD DATE.
026900     IF WS-DATE-RANGE-BAD = "Y"
027000         ADD 1 TO WS-BAD-COUNT
027100         GO TO 2000-EXIT.
027200     PERFORM 2900-WRITE-NORM-RTN THRU 2900-EXIT.
027300 2000-EXIT. EXIT.
027400
027500*****************************************************************
027600* 2100-NORMALIZE-RECORD-RTN - RUNS RULES 1 THROUGH 5 OVER ONE
027700* RAW RECORD AND COPIES THE RESULT INTO THE ISLDNORM WORK
027800* RECORD.  SRC-ROWNUM AND DEDUP-KEEP ARE NOT SET HERE - THOSE
027900* ARE 2900'S AND 3100'S JOB RESPECTIVELY.
028000*****************************************************************
028100 2100-NORMALIZE-RECORD-RTN.
028200     INITIALIZE ISLDNORM.
028300     PERFORM 2111-TRIM-ALL-FIELDS-RTN THRU 2111-EXIT.
028400     PERFORM 2120-CLEAN-COMPANY-NAME-RTN THRU 2120-EXIT.
028500     MOVE RAW-DIPG-PATF-ID    TO ISD-DIPG-PATF-ID.
028600     MOVE RAW-COMP-LEGAL-NAME TO ISD-COMP-LEGAL-NAME.
028700     MOVE RAW-TGPP-TYPE       TO ISD-TGPP-TYPE.
028800     MOVE RAW-TGPP-NUMBER     TO ISD-TGPP-NUMBER.
028900     MOVE RAW-COUNTRY-OF-REG  TO ISD-COUNTRY-OF-REG.
029000     PERFORM 2130-TRUNCATE-DATES-RTN THRU 2130-EXIT.
029100     PERFORM 2140-CONVERT-FLAGS-RTN THRU 2140-EXIT.
029200     PERFORM 2150-DEFAULT-MISSING-RTN THRU 2150-EXIT.
029300 2100-EXIT. EXIT.
029400
029500* RULE 1 - WHITESPACE CLEANUP, ALL FIELDS EXCEPT SRC-ROWNUM.
029600* EVERY TEXT FIELD ON THE RAW EXTRACT GETS RUN THROUGH THE SAME
029700* TRIM-AND-CLEAN ROUTINE (2112) SO A FIELD PADDED WITH TABS OR
029800* CARRYING A STRAY CARRIAGE RETURN FROM AN UPSTREAM WINDOWS
029900* EXPORT DOES NOT BREAK A LATER EQUALITY COMPARE (E.G. THE
030000* DEDUP KEY MATCH OR THE ALLOWLIST LOOKUP IN ISLDTOPN).
030100 2111-TRIM-ALL-FIELDS-RTN.
030200     MOVE RAW-DIPG-PATF-ID TO WS-TRIM-IN.
030300     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
030400     MOVE WS-TRIM-IN TO RAW-DIPG-PATF-ID.
030500
030600     MOVE RAW-COMP-LEGAL-NAME TO WS-TRIM-IN.
030700     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
030800     MOVE WS-TRIM-IN TO RAW-COMP-LEGAL-NAME.
030900
031000     MOVE RAW-TGPP-TYPE TO WS-TRIM-IN.
031100     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
031200     MOVE WS-TRIM-IN TO RAW-TGPP-TYPE.
031300
031400     MOVE RAW-TGPP-NUMBER TO WS-TRIM-IN.
031500     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
031600     MOVE WS-TRIM-IN TO RAW-TGPP-NUMBER.
031700
031800     MOVE RAW-GEN-2G TO WS-TRIM-IN.
031900     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
032000     MOVE WS-TRIM-IN TO RAW-GEN-2G.
032100
032200     MOVE RAW-GEN-3G TO WS-TRIM-IN.
032300     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
032400     MOVE WS-TRIM-IN TO RAW-GEN-3G.
032500
032600     MOVE RAW-GEN-4G TO WS-TRIM-IN.
032700     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
032800     MOVE WS-TRIM-IN TO RAW-GEN-4G.
032900
033000     MOVE RAW-GEN-5G TO WS-TRIM-IN.
033100     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
033200     MOVE WS-TRIM-IN TO RAW-GEN-5G.
033300
033400     MOVE RAW-ESS-TO-STANDARD TO WS-TRIM-IN.
033500     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
033600     MOVE WS-TRIM-IN TO RAW-ESS-TO-STANDARD.
033700
033800     MOVE RAW-COUNTRY-OF-REG TO WS-TRIM-IN.
033900     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
034000     MOVE WS-TRIM-IN TO RAW-COUNTRY-OF-REG.
034100
034200     MOVE RAW-IPRD-SIGNATURE-DATE TO WS-TRIM-IN.
034300     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
034400     MOVE WS-TRIM-IN TO RAW-IPRD-SIGNATURE-DATE.
034500
034600     MOVE RAW-REFLECTED-DATE TO WS-TRIM-IN.
034700     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
034800     MOVE WS-TRIM-IN TO RAW-REFLECTED-DATE.
034900
035000     MOVE RAW-PBPA-APP-DATE TO WS-TRIM-IN.
035100     PERFORM 2112-TRIM-AND-CLEAN-RTN THRU 2112-EXIT.
035200     MOVE WS-TRIM-IN TO RAW-PBPA-APP-DATE.
035300 2111-EXIT. EXIT.
035400
035500* TAB AND NEWLINE TO SPACE, THEN COLLAPSE/TRIM VIA 2113.
035600* SOME UPSTREAM FEEDS COME THROUGH A SPREADSHEET EXPORT THAT
035700* LEAVES EMBEDDED TABS (X"09") OR STRAY CR/LF (X"0D"/X"0A")
035800* BYTES INSIDE A FIELD - THOSE ARE FLATTENED TO SPACE BEFORE THE
035900* COLLAPSE STEP RUNS, OR THEY WOULD SURVIVE AS "INVISIBLE"
036000* CHARACTERS THAT SPACE-COLLAPSE WOULD NOT CATCH.
036100 2112-TRIM-AND-CLEAN-RTN.
036200     INSPECT WS-TRIM-IN REPLACING ALL X"09" BY SPACE.
036300     INSPECT WS-TRIM-IN REPLACING ALL X"0A" BY SPACE.
036400     INSPECT WS-TRIM-IN REPLACING ALL X"0D" BY SPACE.
036500     PERFORM 2113-COLLAPSE-SPACES-RTN THRU 2113-EXIT.
036600 2112-EXIT. EXIT.
036700
036800* COLLAPSES RUNS OF SPACE TO ONE AND STRIPS LEAD/TRAIL BLANKS.
036900* WALKS THE 60-BYTE FIELD ONE CHARACTER AT A TIME VIA 2114 -
037000* THERE IS NO INTRINSIC FUNCTION FOR THIS ON THE SHOP'S COMPILER,
037100* SO IT IS BUILT BY HAND THE SAME WAY THE SHOP'S OTHER FIELD-
037200* SCAN ROUTINES DO.
037300 2113-COLLAPSE-SPACES-RTN.
037400     MOVE SPACES TO WS-TRIM-OUT.
037500     MOVE 0 TO WS-TRIM-J.
037600     MOVE "Y" TO WS-TRIM-PREV-WAS-SPACE.
037700     PERFORM 2114-COLLAPSE-ONE-CHAR-RTN THRU 2114-EXIT
037800         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 60.
037900*    IF THE LAST CHARACTER WRITTEN WAS A COLLAPSED BLANK, IT IS
038000*    A TRAILING SPACE OFF THE ORIGINAL FIELD - BACK THE POINTER
038100*    UP ONE SO IT DOES NOT SURVIVE AS A TRAILING BLANK.
038200     IF WS-TRIM-J > 0
038300         IF WS-TRIM-OUT (WS-TRIM-J:1) = SPACE
038400             SUBTRACT 1 FROM WS-TRIM-J.
038500     MOVE WS-TRIM-OUT TO WS-TRIM-IN.
038600 2113-EXIT. EXIT.
038700
038800* ONE CHARACTER OF 2113'S SCAN.  A SPACE IS COPIED ONLY IF THE
038900* PREVIOUS CHARACTER WAS NOT ALSO A SPACE - THAT IS THE WHOLE
039000* COLLAPSE.  EVERY OTHER CHARACTER IS COPIED THROUGH UNCHANGED.
039100 2114-COLLAPSE-ONE-CHAR-RTN.
039200     MOVE WS-TRIM-IN (WS-TRIM-I:1) TO WS-TRIM-CH.
039300     IF WS-TRIM-CH = SPACE
039400         IF WS-TRIM-PREV-WAS-SPACE NOT = "Y"
039500             ADD 1 TO WS-TRIM-J
039600             MOVE SPACE TO WS-TRIM-OUT (WS-TRIM-J:1)
039700             MOVE "Y" TO WS-TRIM-PREV-WAS-SPACE
039800         END-IF
039900     ELSE
040000         ADD 1 TO WS-TRIM-J
040100         MOVE WS-TRIM-CH TO WS-TRIM-OUT (WS-TRIM-J:1)
040200         MOVE "N" TO WS-TRIM-PREV-WAS-SPACE.
040300 2114-EXIT. EXIT.
040400
040500* RULE 2 - COMPANY NAME: DROP EVERY COMMA AND PERIOD, THEN
040600* RE-COLLAPSE ANY DOUBLE SPACE THE REMOVAL LEFT BEHIND.
040700* RUNS AFTER 2111'S WHITESPACE PASS SO THE FIELD IS ALREADY
040800* SINGLE-SPACED GOING IN; THE SECOND COLLAPSE HERE ONLY HAS TO
040900* CLEAN UP THE GAPS PUNCTUATION REMOVAL ITSELF CREATES, E.G.
041000* "SMITH, JONES" BECOMING "SMITH  JONES" BEFORE RE-COLLAPSE.
041100 2120-CLEAN-COMPANY-NAME-RTN.
041200     MOVE RAW-COMP-LEGAL-NAME TO WS-TRIM-IN.
041300     MOVE SPACES TO WS-TRIM-OUT.
041400     MOVE 0 TO WS-TRIM-J.
041500     PERFORM 2121-STRIP-PUNCT-CHAR-RTN THRU 2121-EXIT
041600         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 60.
041700     MOVE WS-TRIM-OUT TO WS-TRIM-IN.
041800     PERFORM 2113-COLLAPSE-SPACES-RTN THRU 2113-EXIT.
041900     MOVE WS-TRIM-IN TO RAW-COMP-LEGAL-NAME.
042000 2120-EXIT. EXIT.
042100
042200* ONE CHARACTER OF 2120'S SCAN - COPIES THROUGH EVERYTHING
042300* EXCEPT A COMMA OR PERIOD.
042400 2121-STRIP-PUNCT-CHAR-RTN.
042500     MOVE WS-TRIM-IN (WS-TRIM-I:1) TO WS-TRIM-CH.
042600     IF WS-TRIM-CH NOT = "," AND WS-TRIM-CH NOT = "."
042700         ADD 1 TO WS-TRIM-J
042800         MOVE WS-TRIM-CH TO WS-TRIM-OUT (WS-TRIM-J:1).
042900 2121-EXIT. EXIT.
043000
043100* RULE 3 - DATE TRUNCATION TO THE FIRST 10 CHARACTERS.
043200* THE 12/09/1998 Y2K FIX ABOVE MADE EVERY DATE FIELD A FULL
043300* 10-CHARACTER YYYY-MM-DD; THIS PARAGRAPH JUST GUARDS AGAINST
043400* AN OVERSIZE FEED FIELD (E.G. ONE CARRYING A TIME-OF-DAY SUFFIX)
043500* BY ALWAYS KEEPING ONLY THE LEFTMOST 10 BYTES.
043600 2130-TRUNCATE-DATES-RTN.
043700     MOVE RAW-IPRD-SIGNATURE-DATE (1:10) TO
043800                                    ISD-IPRD-SIGNATURE-DATE.
043900     MOVE RAW-REFLECTED-DATE (1:10)      TO ISD-REFLECTED-DATE.
044000     MOVE RAW-PBPA-APP-DATE (1:10)       TO ISD-PBPA-APP-DATE.
044100 2130-EXIT. EXIT.
044200
044300* RULE 4 - FLAG CONVERSION.  UNKNOWN/UNRECOGNIZED GOES TO -1,
044400* NOT 0 - SEE THE 02/09/2026 MODIFICATION ABOVE.  RUNS ALL FIVE
044500* NON-DRIVING FLAGS (2G/3G/4G/5G/ESS-TO-STANDARD) THROUGH THE
044600* SAME CONVERSION ROUTINE (2141) SO THE Y/N/1/0/BLANK/UNKNOWN
044700* HANDLING NEVER DRIFTS BETWEEN FLAGS.
044800 2140-CONVERT-FLAGS-RTN.
044900     MOVE RAW-GEN-2G TO WS-FLAG-TEXT.
045000     PERFORM 2141-CONVERT-ONE-FLAG-RTN THRU 2141-EXIT.
045100     MOVE WS-FLAG-RESULT TO ISD-GEN-2G.
045200
045300     MOVE RAW-GEN-3G TO WS-FLAG-TEXT.
045400     PERFORM 2141-CONVERT-ONE-FLAG-RTN THRU 2141-EXIT.
045500     MOVE WS-FLAG-RESULT TO ISD-GEN-3G.
045600
045700     MOVE RAW-GEN-4G TO WS-FLAG-TEXT.
045800     PERFORM 2141-CONVERT-ONE-FLAG-RTN THRU 2141-EXIT.
045900     MOVE WS-FLAG-RESULT TO ISD-GEN-4G.
046000
046100     MOVE RAW-GEN-5G TO WS-FLAG-TEXT.
046200     PERFORM 2141-CONVERT-ONE-FLAG-RTN THRU 2141-EXIT.
046300     MOVE WS-FLAG-RESULT TO ISD-GEN-5G.
046400
046500     MOVE RAW-ESS-TO-STANDARD TO WS-FLAG-TEXT.
046600     PERFORM 2141-CONVERT-ONE-FLAG-RTN THRU 2141-EXIT.
046700     MOVE WS-FLAG-RESULT TO ISD-ESS-TO-STANDARD.
046800 2140-EXIT. EXIT.
046900
047000* ONE FLAG'S TEXT-TO-NUMBER CONVERSION.  UPPERCASES FIRST SO
047100* "yes"/"Yes"/"YES" ALL MATCH THE SAME BRANCH, THEN CHECKS THE
047200* KNOWN "RELEVANT" SPELLINGS, THEN THE KNOWN "NOT RELEVANT"
047300* SPELLINGS (INCLUDING BLANK, WHICH THE FEED USES FOR "NO"), AND
047400* FALLS THROUGH TO -1 ("FLAG NOT RECOGNIZED") FOR ANYTHING ELSE -
047500* PER RQ-88041, THIS PATH USED TO FALL THROUGH TO 0 AND SILENTLY
047600* MISCOUNTED UNKNOWN TEXT AS "NOT RELEVANT" IN THE FREQUENCY
047700* REPORTS.  DO NOT CHANGE THE -1 BACK TO 0 WITHOUT RE-READING
047800* THAT TICKET.
047900 2141-CONVERT-ONE-FLAG-RTN.
048000     MOVE WS-FLAG-TEXT TO WS-FLAG-TEXT-UC.
048100     INSPECT WS-FLAG-TEXT-UC CONVERTING
048200         "abcdefghijklmnopqrstuvwxyz" TO
048300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048400     IF WS-FLAG-TEXT-UC = "1"    OR WS-FLAG-TEXT-UC = "YES"
048500        OR WS-FLAG-TEXT-UC = "Y" OR WS-FLAG-TEXT-UC = "TRUE"
048600        OR WS-FLAG-TEXT-UC = "T"
048700         MOVE 1 TO WS-FLAG-RESULT
048800     ELSE
048900         IF WS-FLAG-TEXT-UC = "0"    OR WS-FLAG-TEXT-UC = "NO"
049000            OR WS-FLAG-TEXT-UC = "N" OR WS-FLAG-TEXT-UC = "FALSE"
049100            OR WS-FLAG-TEXT-UC = "F" OR WS-FLAG-TEXT-UC = SPACES
049200             MOVE 0 TO WS-FLAG-RESULT
049300         ELSE
049400             MOVE -1 TO WS-FLAG-RESULT.                            RQ88041
049500 2141-EXIT. EXIT.
049600
049700* RULE 5 - MISSING NON-FLAG VALUES DEFAULT TO TEXT "-1".  THIS
049800* IS THE SAME "NOT RECOGNIZED/MISSING" SENTINEL RULE 4 USES FOR
049900* THE FLAGS, JUST CARRIED AS TEXT INSTEAD OF A SIGNED DIGIT
050000* SINCE THESE ARE ALL ALPHANUMERIC OR DATE FIELDS.  APPLIED
050100* AFTER TRIM/CLEAN AND FLAG CONVERSION SO A FIELD THAT TRIMMED
050200* DOWN TO NOTHING IS CAUGHT HERE RATHER THAN LOADING AS BLANKS.
050300 2150-DEFAULT-MISSING-RTN.
050400     IF ISD-COMP-LEGAL-NAME = SPACES
050500         MOVE "-1" TO ISD-COMP-LEGAL-NAME.
050600     IF ISD-TGPP-TYPE = SPACES
050700         MOVE "-1" TO ISD-TGPP-TYPE.
050800     IF ISD-TGPP-NUMBER = SPACES
050900         MOVE "-1" TO ISD-TGPP-NUMBER.
051000     IF ISD-COUNTRY-OF-REG = SPACES
051100         MOVE "-1" TO ISD-COUNTRY-OF-REG.
051200     IF ISD-IPRD-SIGNATURE-DATE = SPACES
051300         MOVE "-1" TO ISD-IPRD-SIGNATURE-DATE.
051400     IF ISD-REFLECTED-DATE = SPACES
051500         MOVE "-1" TO ISD-REFLECTED-DATE.
051600     IF ISD-PBPA-APP-DATE = SPACES
051700         MOVE "-1" TO ISD-PBPA-APP-DATE.
051800 2150-EXIT. EXIT.
051900
052000* RQ-88052 - WHERE_BETWEEN, APPLIED AS A SIGNATURE-DATE
052100* PLAUSIBILITY GUARD.  A SIGNED DATE OUTSIDE THE PLANT'S KNOWN
052200* OPERATING WINDOW IS TREATED AS UNPARSEABLE, NOT NORMALIZED.
052300* THE "-1" DEFAULTED VALUE FROM RULE 5 IS EXEMPT FROM THIS CHECK
052400* ON PURPOSE - A DECLARATION WITH NO SIGNATURE DATE AT ALL IS A
052500* DIFFERENT KIND OF BAD ROW THAN ONE WITH A DATE THE FEED GOT
052600* WRONG, AND IS NOT WHAT THIS GUARD IS LOOKING FOR.
052700 2160-VALIDATE-DATE-RANGE-RTN.                                     RQ88052
052800     MOVE "N" TO WS-DATE-RANGE-BAD.
052900     IF ISD-IPRD-SIGNATURE-DATE NOT = "-1"
053000         IF ISD-IPRD-SIGNATURE-DATE < WS-SIG-DATE-LOW-BOUND
053100            OR ISD-IPRD-SIGNATURE-DATE > WS-SIG-DATE-HIGH-BOUND
053200             MOVE "Y" TO WS-DATE-RANGE-BAD.
053300 2160-EXIT. EXIT.
053400
053500* WRITES THE NORMALIZED RECORD, ASSIGNING THE NEXT SRC-ROWNUM
053600* AND CLEARING DEDUP-KEEP TO SPACE (3100 SETS THE REAL Y/N VALUE
053700* ON THE SECOND PASS - IT IS NEVER MEANINGFUL AT WRITE TIME
053800* BECAUSE WE DO NOT YET KNOW IF A LATER ROW SHARES THIS KEY).
053900 2900-WRITE-NORM-RTN.
054000     ADD 1 TO WS-SRC-ROWNUM-CTR.
054100     MOVE WS-SRC-ROWNUM-CTR TO ISD-SRC-ROWNUM.
054200     MOVE SPACE TO ISD-DEDUP-KEEP.
054300     WRITE ISLDNORM
054400         INVALID KEY
054500             DISPLAY "ISLDNORM WRITE FAILED:  " FL-STATUS.
054600     IF FL-OK
054700         ADD 1 TO WS-RECS-WRITTEN
054800     ELSE
054900         ADD 1 TO WS-BAD-COUNT.
055000 2900-EXIT. EXIT.
055100
055200* SECOND PASS, ALTERNATE KEY (DIPG-PATF-ID) ORDER.  THE FIRST
055300* RECORD OF EACH DUPLICATE-KEY GROUP IS THE ONE THAT ARRIVED
055400* WITH THE SMALLEST SRC-ROWNUM (LOADER WROTE IN THAT ORDER),
055500* SO THE FIRST RECORD OF EACH GROUP THE ALTERNATE KEY SHOWS US
055600* IS THE ONE UNIQUE_BY(DIPG-PATF-ID) KEEPS.
055700* REOPENS I-O RATHER THAN CLOSE/REOPEN-INPUT BECAUSE 3100 BELOW
055800* HAS TO REWRITE EACH RECORD IN PLACE WITH ITS DEDUP-KEEP FLAG -
055900* AN INPUT-MODE OPEN WOULD NOT ALLOW THE REWRITE.
056000 3000-DEDUP-MARK-RTN.                                              RQ88052
056100     CLOSE ISLDNORM-FILE.
056200     OPEN I-O ISLDNORM-FILE.
056300     IF NOT FL-OK
056400         DISPLAY "ISLDNORM REOPEN FAILED:  " FL-STATUS
056500         STOP RUN.
056600     MOVE LOW-VALUES TO ISD-DIPG-PATF-ID.
056700     START ISLDNORM-FILE KEY NOT LESS ISD-ALTERNATE-KEY-ONE
056800         INVALID KEY GO TO 3000-EXIT.
056900     MOVE SPACES TO WS-KEEP-DIPG-PATF-ID.
057000     PERFORM 3100-DEDUP-READ-LOOP-RTN THRU 3100-EXIT
057100         UNTIL WS-DEDUP-EOF-SWITCH = "Y".
057200 3000-EXIT. EXIT.
057300
057400* ONE RECORD OF THE ALTERNATE-KEY WALK.  WHEN THE KEY CHANGES
057500* FROM THE PREVIOUS RECORD WE HAVE HIT THE FIRST ROW OF A NEW
057600* GROUP - THAT ROW IS MARKED KEEP="Y" AND BECOMES THE NEW GROUP
057700* KEY TO COMPARE AGAINST; EVERY SUBSEQUENT ROW WITH THE SAME KEY
057800* IS MARKED KEEP="N" UNTIL THE KEY CHANGES AGAIN.  THE REWRITE
057900* AND COUNT BELOW MUST RUN REGARDLESS OF WHICH BRANCH FIRED, SO
058000* THE IF/ELSE IS CLOSED WITH END-IF RATHER THAN A PERIOD.
058100 3100-DEDUP-READ-LOOP-RTN.
058200     READ ISLDNORM-FILE NEXT
058300         AT END
058400             MOVE "Y" TO WS-DEDUP-EOF-SWITCH
058500             GO TO 3100-EXIT.
058600     IF ISD-DIPG-PATF-ID NOT = WS-KEEP-DIPG-PATF-ID
058700         MOVE ISD-DIPG-PATF-ID TO WS-KEEP-DIPG-PATF-ID
058800         MOVE "Y" TO ISD-DEDUP-KEEP
058900     ELSE
059000         MOVE "N" TO ISD-DEDUP-KEEP
059100     END-IF.
059200     REWRITE ISLDNORM
059300         INVALID KEY
059400             DISPLAY "ISLDNORM REWRITE FAILED: " FL-STATUS.
059500     ADD 1 TO WS-DEDUP-PASS-COUNT.
059600 3100-EXIT. EXIT.
059700
059800* JOB-LOG SUMMARY - OPERATIONS CHECKS "RECORDS WRITTEN" BEFORE
059900* RELEASING THE REST OF THE NIGHTLY STREAM (SEE THE REMARKS AT
060000* THE TOP OF THIS PROGRAM).
060100 9000-CLOSE-RTN.
060200     DISPLAY "ISLDLOAD RUN " WS-RUN-YY "/" WS-RUN-MM "/"
060300             WS-RUN-DD.
060400     DISPLAY "ISLDLOAD - LINES READ:      " WS-LINES-READ.
060500     DISPLAY "ISLDLOAD - BAD RECORDS:     " WS-BAD-COUNT.
060600     DISPLAY "ISLDLOAD - RECORDS WRITTEN: " WS-RECS-WRITTEN.
060700     DISPLAY "ISLDLOAD - DEDUP PASS RECS: " WS-DEDUP-PASS-COUNT.
060800     CLOSE ISLD-EXPORT-FILE ISLDNORM-FILE.
060900 9000-EXIT. EXIT.
