000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ISLDCFD.
000300 AUTHOR. R. PELLETIER.
000400 INSTALLATION. STANDARDS COMPLIANCE - IPR DECLARATIONS GROUP.
000500 DATE-WRITTEN. 09/12/1990.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE SCG.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* COMPANY FREQUENCY-DISTRIBUTION REPORT.  READS THE NORMALIZED
001200* DECLARATION WORK FILE ISLDLOAD BUILDS AND COUNTS DECLARATIONS
001300* PER COMPANY LEGAL NAME, HEAVIEST COMPANY FIRST.  RUNS FOUR
001400* TIMES A NIGHT - ALL DECLARATIONS AND JAPAN-ONLY, EACH BEFORE
001500* AND AFTER THE DUPLICATE-DECLARATION-GROUP DROP.
001600*
001700* THIS JOB RUNS AFTER ISLDLOAD IN THE NIGHTLY STREAM AND DOES NOT
001800* MODIFY THE WORK FILE - IT ONLY READS IT, FOUR TIMES, ONCE PER
001900* REPORT LEG.  THE FOUR LEGS ARE DRIVEN OFF THE SAME TABLE-BUILD
002000* PARAGRAPH (5000) WITH DIFFERENT SCOPE/DEDUP SWITCH SETTINGS -
002100* THERE IS NO SEPARATE PROGRAM PER LEG, AND THERE NEVER SHOULD BE.
002200*
002300* THE FOUR OUTPUT FILES ARE:
002400*   ISLDCFD-ALL-PRE.CSV - ALL COMPANIES, BEFORE DEDUP DROP.
002500*   ISLDCFD-ALL-UQ.CSV  - ALL COMPANIES, AFTER DEDUP DROP.
002600*   ISLDCFD-JP-PRE.CSV  - JAPAN ONLY, BEFORE DEDUP DROP.
002700*   ISLDCFD-JP-UQ.CSV   - JAPAN ONLY, AFTER DEDUP DROP.
002800* "BEFORE DEDUP DROP" MEANS EVERY ROW OF ISLDNORM IS COUNTED, EVEN
002900* IF THE SAME DECLARATION GROUP APPEARS MORE THAN ONCE; "AFTER
003000* DEDUP DROP" MEANS ONLY ROWS WHERE ISLDLOAD'S SECOND PASS MARKED
003100* ISD-DEDUP-KEEP = "Y" ARE COUNTED - SEE ISDDCL FOR THAT FLAG.
003200*
003300* EACH OUTPUT ROW IS ONE COMPANY LEGAL NAME AND ITS DECLARATION
003400* COUNT, SORTED HEAVIEST-COMPANY-FIRST, WRITTEN AS A TWO-COLUMN
003500* CSV WITH A "label,count" HEADER LINE.  LICENSING OPENS THESE
003600* DIRECTLY IN A SPREADSHEET - DO NOT CHANGE THE COLUMN ORDER OR
003700* THE HEADER TEXT WITHOUT TELLING THEM FIRST.
003800*****************************************************************
003900*  MODIFICATION HISTORY:
004000*
004100*   WRITTEN:  09/12/1990
004200*   PROGRAMMER: R. PELLETIER
004300*   MODIFICATION: ORIGINAL VERSION.  ONE REPORT, ALL COMPANIES,
004400*                 NO DEDUP - THE WORK FILE HAD NO DUPLICATE
004500*                 GROUPS TO SPEAK OF YET.
004600*
004700*   MODIFIED: 02/14/1996
004800*   PROGRAMMER: D. OKONKWO
004900*   MODIFICATION: ADDED THE JAPAN-ONLY REPORT LEG - LICENSING
005000*                 WANTED THE JP SUBSET BROKEN OUT SEPARATELY
005100*                 BECAUSE JAPAN'S DECLARATION VOLUME WAS BEING
005200*                 REPORTED TO A DIFFERENT COMMITTEE THAN THE
005300*                 WORLDWIDE NUMBERS.
005400*
005500*   MODIFIED: 11/03/1998
005600*   PROGRAMMER: D. OKONKWO
005700*   MODIFICATION: Y2K - REPORT FILE NAME NO LONGER CARRIES A
005800*                 2-DIGIT YEAR; DROPPED THE DATE STAMP FROM THE
005900*                 NAME ENTIRELY RATHER THAN RISK A WINDOWED YEAR.
006000*                 OPERATIONS NOW DATES THE OUTPUT BY THE JOB LOG
006100*                 TIMESTAMP INSTEAD OF THE FILE NAME.
006200*
006300*   MODIFIED: 07/22/2004
006400*   PROGRAMMER: D. OKONKWO
006500*   MODIFICATION: REWORKED THE COMPANY TABLE SEARCH TO A LINEAR
006600*                 SCAN-OR-INSERT WITH AN OVERFLOW CHECK - THE OLD
006700*                 VERSION ASSUMED FEWER THAN 500 COMPANIES AND
006800*                 BLEW UP WHEN THE POPULATION GREW.  2000 ENTRIES
006900*                 WAS THE HEADROOM AGREED WITH LICENSING AT THE
007000*                 TIME; SEE THE OVERFLOW GUARD IN 5250 BELOW IF
007100*                 THAT CEILING IS EVER HIT AGAIN.
007200*
007300*   MODIFIED: 09/25/2011
007400*   PROGRAMMER: M. FENSTERMACHER
007500*   MODIFICATION: ADDED THE PRE-DEDUP / POST-DEDUP SPLIT - FOUR
007600*                 REPORTS INSTEAD OF TWO, DRIVEN OFF THE LOADER'S
007700*                 DEDUP-KEEP FLAG.  BEFORE THIS CHANGE LICENSING
007800*                 HAD NO WAY TO SEE HOW MUCH A COMPANY'S COUNT
007900*                 DROPPED ONCE DUPLICATE DECLARATION GROUPS WERE
008000*                 REMOVED.
008100*
008200*   MODIFIED: 02/09/2026                                           RQ88041
008300*   PROGRAMMER: T. AKUTAGAWA
008400*   MODIFICATION: RQ-88041 NO CONTENT CHANGE HERE - FLAG UNKNOWN   RQ88041
008500*                 HANDLING MOVED TO ISLDLOAD, THIS PROGRAM ONLY
008600*                 COUNTS BY COMPANY NAME AND WAS NOT TOUCHED
008700*                 EXCEPT FOR THE HEADER BELOW.  NOTED HERE ANYWAY
008800*                 BECAUSE OPERATIONS FLAGGED THE UNCHANGED RUN
008900*                 DATE ON THE JOB LOG AS A POSSIBLE MISS DURING
009000*                 THE RQ-88041 ROLLOUT REVIEW - IT WAS NOT A MISS.
009100*
009200*   MODIFIED: 03/09/2026                                           RQ88073
009300*   PROGRAMMER: T. AKUTAGAWA
009400*   MODIFICATION: RQ-88073 STANDARDS AUDIT - EXPANDED PARAGRAPH-   RQ88073
009500*                 LEVEL COMMENTARY THROUGHOUT PER THE AUDIT'S
009600*                 DOCUMENTATION MINIMUM.  NO FUNCTIONAL CHANGE.
009700*
009800*****************************************************************
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SOURCE-COMPUTER. IBM-RS6000.
010200 OBJECT-COMPUTER. IBM-RS6000.
010300 SPECIAL-NAMES.
010400     C01 IS TOP-OF-FORM.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700*    ISDNSEL - SHARED SELECT ENTRY FOR THE NORMALIZED WORK FILE,
010800*    THE SAME COPYBOOK EVERY ISLD PROGRAM USES SO THE KEY
010900*    DEFINITIONS NEVER DRIFT BETWEEN PROGRAMS.
011000     COPY ISDNSEL.
011100*    PRLINE IS THE CSV REPORT FILE - PRINT-CLASS DEVICE, ONE
011200*    RECORD PER OUTPUT LINE, NAME BUILT AT RUNTIME IN WS-FILENAME
011300*    SO ONE SELECT SERVES ALL FOUR REPORT LEGS.
011400     SELECT PRLINE ASSIGN PRINT WS-FILENAME
011500     STATUS FL-STATUS.
011600 DATA DIVISION.
011700 FILE SECTION.
011800*    ISLDNORM - THE NORMALIZED DECLARATION RECORD ISLDLOAD WRITES.
011900*    THIS PROGRAM ONLY READS ISD-COMP-LEGAL-NAME, ISD-COUNTRY-OF-
012000*    REG AND ISD-DEDUP-KEEP OUT OF THE WHOLE LAYOUT - EVERY OTHER
012100*    FIELD RIDES ALONG UNUSED.  SEE ISDDCL FOR THE FULL LAYOUT.
012200 FD  ISLDNORM-FILE LABEL RECORD STANDARD DATA RECORD ISLDNORM.
012300 01  ISLDNORM.
012400     COPY ISDDCL.
012500*    LINEPR - ONE CSV OUTPUT LINE.  LABEL, COMMA, ZERO-SUPPRESSED
012600*    COUNT, TRAILING FILLER PAD TO A FIXED 79-BYTE RECORD SO THE
012700*    PRINT-CLASS DEVICE NEVER SEES A RAGGED RECORD LENGTH.
012800 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
012900 01  LINEPR.
013000     05  LP-LABEL                PIC X(60).
013100     05  LP-COMMA                PIC X      VALUE ",".
013200     05  LP-COUNT                PIC Z(8)9.
013300     05  FILLER                  PIC X(09).
013400*    FLAT REDEFINITION USED WHEN THE WHOLE LINE IS BUILT AS ONE
013500*    STRING (THE CSV HEADER LINE BELOW) RATHER THAN FIELD BY
013600*    FIELD.
013700 01  LINEPR-FLAT REDEFINES LINEPR PIC X(79).
013800 WORKING-STORAGE SECTION.
013900*    STANDALONE SWITCHES AND SCOPE/DEDUP LEG SELECTORS - BUNDLED
014000*    UNDER ONE 01-GROUP PER THE SHOP'S USUAL WORKING-STORAGE
014100*    STYLE, THE SAME PATTERN OTHER SCG REPORT PROGRAMS FOLLOW
014200*    FOR THEIR OWN SWITCH AND COUNTER BUNDLES.
014300 01  WORK-FIELDS.
014400     05  FL-STATUS               PIC XX     VALUE SPACE.
014500         88  FL-OK                          VALUE "00".
014600         88  FL-EOF                         VALUE "10".
014700     05  REPLYX                  PIC X      VALUE SPACE.
014800     05  WS-EOF-SWITCH           PIC X      VALUE "N".
014900*        SCOPE CODE - "A" = ALL COUNTRIES, "J" = JAPAN ONLY.
015000     05  WS-SCOPE-CODE           PIC X      VALUE "A".
015100         88  WS-SCOPE-IS-JP                 VALUE "J".
015200*        DEDUP CODE - "P" = PRE-DEDUP (EVERY ROW), "U" = POST-
015300*        DEDUP (ONLY ISD-DEDUP-KEEP = "Y" ROWS).
015400     05  WS-DEDUP-CODE           PIC X      VALUE "P".
015500         88  WS-DEDUP-IS-POSTDD              VALUE "U".
015600     05  WS-CFD-FOUND            PIC X      VALUE "N".
015700     05  WS-CFD-COUNT-OF-ENTRIES PIC S9(04) COMP-3 VALUE 0.
015800     05  WS-CFD-IDX              PIC S9(04) COMP-3 VALUE 0.
015900     05  WS-CFD-MATCH-IDX        PIC S9(04) COMP-3 VALUE 0.
016000     05  WS-CFD-PASS             PIC S9(04) COMP-3 VALUE 0.
016100     05  WS-RECS-READ            PIC S9(09) COMP-3 VALUE 0.
016200     05  WS-RECS-KEPT            PIC S9(09) COMP-3 VALUE 0.
016300     05  FILLER                  PIC X(10) VALUE SPACES.
016400*    OUTPUT FILE NAME - BUILT ONCE PER LEG IN 0000-BEGIN-RTN,
016500*    BEFORE THE MIDDLE SEGMENT IS OVERWRITTEN WITH THE LEG'S OWN
016600*    TAG (ALL-PRE, ALL-UQ, JP-PRE, JP-UQ).
016700 01  WS-FILENAME.
016800     05  FILLER                  PIC X(08) VALUE "ISLDCFD-".
016900     05  WS-FILENAME-LEG         PIC X(12) VALUE SPACES.
017000     05  FILLER                  PIC X(04) VALUE ".CSV".
017100*    THE FREQUENCY TABLE ITSELF - ONE ENTRY PER DISTINCT COMPANY
017200*    LEGAL NAME SEEN SO FAR ON THE CURRENT LEG.  REBUILT FROM
017300*    SCRATCH EVERY LEG (SEE 5100-INIT-TABLE-RTN).  2000-ENTRY
017400*    CEILING IS THE 07/22/2004 HEADROOM DECISION - SEE THE
017500*    MODIFICATION HISTORY ABOVE.
017600 01  WS-CFD-TABLE.
017700     05  WS-CFD-ENTRY OCCURS 2000 TIMES.
017800         10  WS-CFD-LABEL        PIC X(60).
017900         10  WS-CFD-COUNT        PIC S9(09) COMP-3.
018000     05  FILLER                  PIC X(04) VALUE SPACES.
018100*    ONE-ENTRY HOLD AREA FOR THE BUBBLE-SORT SWAP IN 5320 BELOW -
018200*    A WHOLE-ENTRY (LABEL AND COUNT TOGETHER) SWAP, NOT A COUNT-
018300*    ONLY SWAP, SO THE LABEL NEVER GETS SEPARATED FROM ITS COUNT.
018400 01  WS-CFD-HOLD-ENTRY.
018500     05  WS-CFD-HOLD-LABEL       PIC X(60).
018600     05  WS-CFD-HOLD-COUNT       PIC S9(09) COMP-3.
018700     05  FILLER                  PIC X(04) VALUE SPACES.
018800*****************************************************************
018900* REPORT LEG INDEX - THE FOUR MOVE/PERFORM PAIRS IN 0000-BEGIN-
019000* RTN, IN ORDER, AND WHICH SWITCH SETTING DRIVES EACH ONE:
019100*   LEG 1: SCOPE=A DEDUP=P FILE-TAG=ALL-PRE (ALL, BEFORE DEDUP)
019200*   LEG 2: SCOPE=A DEDUP=U FILE-TAG=ALL-UQ  (ALL, AFTER DEDUP)
019300*   LEG 3: SCOPE=J DEDUP=P FILE-TAG=JP-PRE  (JAPAN, BEFORE DEDUP)
019400*   LEG 4: SCOPE=J DEDUP=U FILE-TAG=JP-UQ   (JAPAN, AFTER DEDUP)
019500* EVERY LEG RUNS THE SAME 5000-RUN-ONE-REPORT-RTN, WHICH IN TURN
019600* RUNS INIT (5100), BUILD (5200), SORT (5300) AND WRITE (5400) IN
019700* THAT ORDER.  NOTHING CARRIES OVER BETWEEN LEGS EXCEPT THE FILE
019800* AND THE PROGRAM'S OWN COUNTERS, WHICH 5100 ZEROES EACH TIME.
019900*****************************************************************
020000 PROCEDURE DIVISION.
020100*****************************************************************
020200* MAINLINE.  RUNS THE FOUR REPORT LEGS BACK TO BACK AND STOPS -
020300* SEE THE REPORT LEG INDEX ABOVE FOR WHAT EACH LEG COVERS.
020400*****************************************************************
020500 0000-BEGIN-RTN.
020600     MOVE "A" TO WS-SCOPE-CODE.
020700     MOVE "P" TO WS-DEDUP-CODE.
020800     MOVE "ALL-PRE" TO WS-FILENAME-LEG.
020900     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
021000
021100     MOVE "A" TO WS-SCOPE-CODE.
021200     MOVE "U" TO WS-DEDUP-CODE.
021300     MOVE "ALL-UQ" TO WS-FILENAME-LEG.
021400     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
021500
021600     MOVE "J" TO WS-SCOPE-CODE.
021700     MOVE "P" TO WS-DEDUP-CODE.
021800     MOVE "JP-PRE" TO WS-FILENAME-LEG.
021900     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
022000
022100     MOVE "J" TO WS-SCOPE-CODE.
022200     MOVE "U" TO WS-DEDUP-CODE.
022300     MOVE "JP-UQ" TO WS-FILENAME-LEG.
022400     PERFORM 5000-RUN-ONE-REPORT-RTN THRU 5000-EXIT.
022500
022600     STOP RUN.
022700
022800*****************************************************************
022900* 5000-RUN-ONE-REPORT-RTN - THE FOUR-STEP PIPELINE FOR ONE LEG:
023000* CLEAR THE TABLE, READ THE WORK FILE AND ACCUMULATE COUNTS,
023100* SORT HEAVIEST FIRST, WRITE THE CSV.  CALLED ONCE PER LEG FROM
023200* THE MAINLINE ABOVE WITH WS-SCOPE-CODE/WS-DEDUP-CODE/
023300* WS-FILENAME-LEG ALREADY SET BY THE CALLER.
023400*****************************************************************
023500 5000-RUN-ONE-REPORT-RTN.
023600     PERFORM 5100-INIT-TABLE-RTN THRU 5100-EXIT.
023700     PERFORM 5200-BUILD-TABLE-RTN THRU 5200-EXIT.
023800     PERFORM 5300-SORT-TABLE-RTN THRU 5300-EXIT.
023900     PERFORM 5400-WRITE-REPORT-RTN THRU 5400-EXIT.
024000 5000-EXIT. EXIT.
024100
024200* CLEARS THE FREQUENCY TABLE AND THE PER-LEG COUNTERS BEFORE
024300* EACH LEG - WITHOUT THIS THE SECOND, THIRD AND FOURTH LEGS WOULD
024400* INHERIT THE PREVIOUS LEG'S COMPANY COUNTS.
024500 5100-INIT-TABLE-RTN.
024600     INITIALIZE WS-CFD-TABLE.
024700     MOVE 0 TO WS-CFD-COUNT-OF-ENTRIES.
024800     MOVE 0 TO WS-RECS-READ.
024900     MOVE 0 TO WS-RECS-KEPT.
025000     MOVE "N" TO WS-EOF-SWITCH.
025100 5100-EXIT. EXIT.
025200
025300* SEQUENTIAL SCAN OF THE NORMALIZED WORK FILE, ONE FULL PASS
025400* PER REPORT LEG (SCOPE/DEDUP COMBINATION).  ABENDS ON OPEN
025500* FAILURE RATHER THAN PRODUCING A REPORT AGAINST NO DATA, WHICH
025600* WOULD LOOK LIKE A LEGITIMATE ZERO-DECLARATION RESULT TO
025700* LICENSING INSTEAD OF A JOB FAILURE.
025800 5200-BUILD-TABLE-RTN.
025900     OPEN INPUT ISLDNORM-FILE.
026000     IF NOT FL-OK
026100         DISPLAY "ISLDNORM OPEN FAILED (CFD): " FL-STATUS
026200         STOP RUN.
026300     PERFORM 5210-READ-LOOP-RTN THRU 5210-EXIT
026400         UNTIL WS-EOF-SWITCH = "Y".
026500     CLOSE ISLDNORM-FILE.
026600 5200-EXIT. EXIT.
026700
026800* ONE RECORD OF THE SCAN.  A RECORD IS SKIPPED (NOT COUNTED)
026900* WHEN THE CURRENT LEG IS JAPAN-ONLY AND THE RECORD IS NOT
027000* JAPAN, OR WHEN THE CURRENT LEG IS POST-DEDUP AND THE RECORD'S
027100* DEDUP-KEEP FLAG SAYS IT IS A DUPLICATE-GROUP DROP.  EVERYTHING
027200* THAT SURVIVES BOTH CHECKS IS COUNTED INTO THE TABLE.
027300 5210-READ-LOOP-RTN.
027400     READ ISLDNORM-FILE NEXT
027500         AT END
027600             MOVE "Y" TO WS-EOF-SWITCH
027700             GO TO 5210-EXIT.
027800     ADD 1 TO WS-RECS-READ.
027900     IF WS-SCOPE-IS-JP AND ISD-COUNTRY-OF-REG NOT = "JP JAPAN"
028000         GO TO 5210-EXIT.
028100     IF WS-DEDUP-IS-POSTDD AND ISD-DEDUP-IS-DROP
028200         GO TO 5210-EXIT.
028300     ADD 1 TO WS-RECS-KEPT.
028400     PERFORM 5250-ADD-TO-TABLE-RTN THRU 5250-EXIT.
028500 5210-EXIT. EXIT.
028600
028700* LINEAR SEARCH-OR-INSERT WITH AN OVERFLOW GUARD - SEE THE
028800* 07/22/2004 MODIFICATION ABOVE.  SEARCHES THE TABLE BUILT SO
028900* FAR FOR A MATCHING COMPANY NAME (5260); IF FOUND, BUMPS THAT
029000* ENTRY'S COUNT; IF NOT FOUND, APPENDS A NEW ENTRY AT COUNT 1
029100* AFTER CONFIRMING THE TABLE IS NOT ALREADY FULL.
029200 5250-ADD-TO-TABLE-RTN.
029300     MOVE "N" TO WS-CFD-FOUND.
029400     PERFORM 5260-SEARCH-ONE-RTN THRU 5260-EXIT
029500         VARYING WS-CFD-IDX FROM 1 BY 1
029600         UNTIL WS-CFD-IDX > WS-CFD-COUNT-OF-ENTRIES
029700            OR WS-CFD-FOUND = "Y".
029800     IF WS-CFD-FOUND = "Y"
029900         ADD 1 TO WS-CFD-COUNT (WS-CFD-MATCH-IDX)
030000     ELSE
030100         ADD 1 TO WS-CFD-COUNT-OF-ENTRIES
030200*        OVERFLOW GUARD - IF THIS EVER FIRES IN PRODUCTION THE
030300*        2000-ENTRY CEILING NEEDS TO BE REVISITED WITH LICENSING,
030400*        NOT SILENTLY RAISED HERE.
030500         IF WS-CFD-COUNT-OF-ENTRIES > 2000
030600             DISPLAY "ISLDCFD COMPANY TABLE SIZE ERROR"
030700             ACCEPT REPLYX
030800             STOP RUN
030900         END-IF
031000         MOVE ISD-COMP-LEGAL-NAME
031100             TO WS-CFD-LABEL (WS-CFD-COUNT-OF-ENTRIES)
031200         MOVE 1 TO WS-CFD-COUNT (WS-CFD-COUNT-OF-ENTRIES).
031300 5250-EXIT. EXIT.
031400
031500* ONE COMPARISON OF 5250'S SEARCH LOOP - MATCHES ON THE FULL
031600* 60-BYTE COMPANY LEGAL NAME, WHICH IS WHY EVERY NAME MUST HAVE
031700* ALREADY BEEN THROUGH ISLDLOAD'S WHITESPACE/PUNCTUATION CLEANUP
031800* BEFORE IT GETS HERE - TWO SPELLINGS OF THE SAME COMPANY THAT
031900* DIFFER ONLY BY TRAILING BLANKS OR A STRAY COMMA WOULD OTHERWISE
032000* COUNT AS TWO SEPARATE COMPANIES.
032100 5260-SEARCH-ONE-RTN.
032200     IF WS-CFD-LABEL (WS-CFD-IDX) = ISD-COMP-LEGAL-NAME
032300         MOVE "Y" TO WS-CFD-FOUND
032400         MOVE WS-CFD-IDX TO WS-CFD-MATCH-IDX.
032500 5260-EXIT. EXIT.
032600
032700* BUBBLE SORT, COUNT DESCENDING, WHOLE-ENTRY SWAP.  A BUBBLE SORT
032800* IS FINE HERE BECAUSE THE 2000-ENTRY CEILING KEEPS THE WORST-
032900* CASE COMPARISON COUNT SMALL ENOUGH NOT TO MATTER ON A NIGHTLY
033000* BATCH WINDOW - THIS IS NOT A HOT-PATH ONLINE ROUTINE.
033100 5300-SORT-TABLE-RTN.
033200     PERFORM 5310-SORT-PASS-RTN THRU 5310-EXIT
033300         VARYING WS-CFD-PASS FROM 1 BY 1
033400         UNTIL WS-CFD-PASS >= WS-CFD-COUNT-OF-ENTRIES.
033500 5300-EXIT. EXIT.
033600
033700* ONE FULL PASS OF THE BUBBLE SORT - COMPARES EVERY ADJACENT
033800* PAIR ONCE.  5300 ABOVE REPEATS THIS PASS UNTIL THE TABLE IS
033900* FULLY SORTED.
034000 5310-SORT-PASS-RTN.
034100     PERFORM 5320-SORT-COMPARE-RTN THRU 5320-EXIT
034200         VARYING WS-CFD-IDX FROM 1 BY 1
034300         UNTIL WS-CFD-IDX >= WS-CFD-COUNT-OF-ENTRIES.
034400 5310-EXIT. EXIT.
034500
034600* ONE ADJACENT-PAIR COMPARE AND SWAP.  SWAPS THE WHOLE ENTRY
034700* (LABEL AND COUNT TOGETHER, VIA WS-CFD-HOLD-ENTRY) SO THE LABEL
034800* NEVER ENDS UP ATTACHED TO THE WRONG COUNT.
034900 5320-SORT-COMPARE-RTN.
035000     IF WS-CFD-COUNT (WS-CFD-IDX) < WS-CFD-COUNT (WS-CFD-IDX + 1)
035100         MOVE WS-CFD-ENTRY (WS-CFD-IDX)   TO WS-CFD-HOLD-ENTRY
035200         MOVE WS-CFD-ENTRY (WS-CFD-IDX + 1)
035300             TO WS-CFD-ENTRY (WS-CFD-IDX)
035400         MOVE WS-CFD-HOLD-ENTRY
035500             TO WS-CFD-ENTRY (WS-CFD-IDX + 1).
035600 5320-EXIT. EXIT.
035700
035800* OPENS THE CSV, WRITES THE HEADER LINE AS ONE FLAT MOVE (NOT
035900* FIELD BY FIELD, SINCE THE HEADER IS TEXT, NOT A LABEL/COUNT
036000* PAIR), THEN WRITES ONE DETAIL LINE PER TABLE ENTRY IN SORTED
036100* ORDER.  ABENDS ON OPEN FAILURE FOR THE SAME REASON 5200 DOES.
036200 5400-WRITE-REPORT-RTN.
036300     OPEN OUTPUT PRLINE.
036400     IF NOT FL-OK
036500         DISPLAY "PRLINE OPEN FAILED (CFD): " FL-STATUS
036600         STOP RUN.
036700     MOVE SPACES TO LINEPR-FLAT.
036800     MOVE "label,count" TO LINEPR-FLAT.
036900     WRITE LINEPR AFTER ADVANCING 1.
037000     PERFORM 5410-WRITE-ONE-LINE-RTN THRU 5410-EXIT
037100         VARYING WS-CFD-IDX FROM 1 BY 1
037200         UNTIL WS-CFD-IDX > WS-CFD-COUNT-OF-ENTRIES.
037300     CLOSE PRLINE.
037400     DISPLAY "ISLDCFD " WS-FILENAME-LEG " READ "
037500             WS-RECS-READ " KEPT " WS-RECS-KEPT
037600             " GROUPS " WS-CFD-COUNT-OF-ENTRIES.
037700 5400-EXIT. EXIT.
037800
037900* ONE DETAIL LINE - LABEL, COMMA, ZERO-SUPPRESSED COUNT.  RELIES
038000* ON LP-COMMA AND THE PIC Z(8)9 EDIT PICTURE IN THE LINEPR
038100* LAYOUT TO PUT THE COMMA IN THE RIGHT PLACE EVERY TIME.
038200 5410-WRITE-ONE-LINE-RTN.
038300     MOVE SPACES TO LINEPR.
038400     MOVE WS-CFD-LABEL (WS-CFD-IDX) TO LP-LABEL.
038500     MOVE WS-CFD-COUNT (WS-CFD-IDX) TO LP-COUNT.
038600     WRITE LINEPR AFTER ADVANCING 1.
038700 5410-EXIT. EXIT.
